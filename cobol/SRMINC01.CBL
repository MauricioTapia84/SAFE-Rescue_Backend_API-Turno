000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    SRMINC01.                                           
000300       AUTHOR.        MARCELA ESPINOZA ROJAS.                             
000400       INSTALLATION.  CUERPO DE BOMBEROS - DEPTO DE SISTEMAS.             
000500       DATE-WRITTEN.  20/02/1996.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.                    
000800*----------------------------------------------------------------         
000900* VALIDACION Y ARMADO DE INCIDENTES.  CARGA LOS MAESTROS DE               
001000* CIUDADANOS, ESTADOS DE INCIDENTE Y RECURSOS EN TABLAS EN                
001100* MEMORIA (ORDEN ASCENDENTE DE ID, PARA BUSQUEDA BINARIA).                
001200* LUEGO LEE LA TRANSACCION DE INCIDENTES, VALIDA SUS CAMPOS               
001300* PROPIOS Y RESUELVE LAS REFERENCIAS A CIUDADANO, ESTADO DE               
001400* INCIDENTE Y RECURSOS ASIGNADOS; GRABA ACEPTADOS/RECHAZADOS              
001500* MAS LOS CONTADORES DE CONTROL.  NO GENERA LISTADO IMPRESO,              
001600* SOLO LOS ARCHIVOS DE SALIDA (A DIFERENCIA DE SRMEQU01).                 
001700*----------------------------------------------------------------         
001800*   FECHA       AUTOR      TICKET    DESCRIPCION                          
001900*----------------------------------------------------------------         
002000*   20/02/1996  MESPINOZA  TCK-1211  VERSION INICIAL DEL PROGRAMA.        
002100*   14/05/1996  RTORRES    TCK-1219  SE AGREGA VALIDACION DE              
002200*                                    CANTIDAD DE MIEMBROS Y LIDER         
002300*                                    DEL EQUIPO ASIGNADO AL               
002400*                                    INCIDENTE.                           
002500*   23/11/1998  RTORRES    TCK-1240  SE AGREGA RESOLUCION DE LA           
002600*                                    LISTA DE RECURSOS (HASTA 3).         
002700*   09/01/1999  MESPINOZA  TCK-1241  REVISION ANO 2000: NINGUN            
002800*                                    CAMPO DE FECHA EN ESTE               
002900*                                    PROGRAMA, SIN HALLAZGOS.             
003000*   19/06/2001  PCONTRE    TCK-0714  SE ESTANDARIZA CON SRMEQU01          
003100*                                    EL MENSAJE DE RECHAZO "ID N".        
003200*   15/09/2004  PCONTRE    TCK-0784  TABLAS DE CIUDADANO Y                
003300*                                    RECURSO AMPLIADAS A 2000 POS.        
003400*   05/08/2026  MESPINOZA  TCK-1242  CORRIGE LITERAL DE FS-FECHA-         
003500*                                    MENTO (FALTABA LA COMILLA DE         
003600*                                    CIERRE); SE QUITA CLASE SOLO-        
003700*                                    DIGITOS Y MODO DETALLE               
003800*                                    (UPSI-0) DEL SPECIAL-NAMES,          
003900*                                    SIN USO REAL EN ESTE                 
004000*                                    PROGRAMA.                            
004100*   09/08/2026  MESPINOZA  TCK-0995  SE AGREGA DE NUEVO SPECIAL-          
004200*                                    NAMES, AHORA CON UPSI-0 PARA         
004300*                                    MODO SIMULACION (NO GRABA            
004400*                                    INCIACEI.TXT, SOLO INFORMA           
004500*                                    POR CONSOLA); SE ACTIVA DESDE        
004600*                                    EL JCL SIN RECOMPILAR.               
004700*   09/08/2026  RTORRES    TCK-0996  SE AGREGA TB-REC-VALIDO A            
004800*                                    TB-RECURSOS (SE HABIA HECHO          
004900*                                    EN SRMEQU01 PERO QUEDO               
005000*                                    PENDIENTE AQUI); SE CORRIGE          
005100*                                    LA FECHA DEL TCK-1241 (ESTABA        
005200*                                    ANTES DEL TCK-1240 QUE               
005300*                                    REVISA); SE DA USO REAL A            
005400*                                    WS-DATA-NUM (GUARDA DEL RELOJ        
005500*                                    EN CERO, COMO EN SRIBOM01) Y         
005600*                                    A TB-ESTADOS-INCIDENTE-R             
005700*                                    (LIMPIEZA EN CEROS DEL               
005800*                                    MAESTRO DE ESTADOS ANTES DE          
005900*                                    CARGARLO); SE DA USO REAL A          
006000*                                    INC-ASIG-R EN LINCIDE                
006100*                                    (DESCARTE DE LISTA DE                
006200*                                    RECURSOS NO NUMERICA).               
006300*----------------------------------------------------------------         
006400       ENVIRONMENT    DIVISION.                                           
006500       CONFIGURATION  SECTION.                                            
006600       SPECIAL-NAMES.                                                     
006700           UPSI-0            ON  STATUS IS SW-SIMULACION-ON               
006800                              OFF STATUS IS SW-SIMULACION-OFF.            
006900*                                                                         
007000       INPUT-OUTPUT   SECTION.                                            
007100       FILE-CONTROL.                                                      
007200*                                                                         
007300           SELECT     CIUDAD      ASSIGN TO DISK                          
007400                                  ORGANIZATION LINE SEQUENTIAL            
007500                                  ACCESS SEQUENTIAL                       
007600                                  FILE STATUS FS-CIUDAD.                  
007700*                                                                         
007800           SELECT     ESTINC      ASSIGN TO DISK                          
007900                                  ORGANIZATION LINE SEQUENTIAL            
008000                                  ACCESS SEQUENTIAL                       
008100                                  FILE STATUS FS-ESTINC.                  
008200*                                                                         
008300           SELECT     RECURS      ASSIGN TO DISK                          
008400                                  ORGANIZATION LINE SEQUENTIAL            
008500                                  ACCESS SEQUENTIAL                       
008600                                  FILE STATUS FS-RECURS.                  
008700*                                                                         
008800           SELECT     INCIDE      ASSIGN TO DISK                          
008900                                  ORGANIZATION LINE SEQUENTIAL            
009000                                  ACCESS SEQUENTIAL                       
009100                                  FILE STATUS FS-INCIDE.                  
009200*                                                                         
009300           SELECT     INCACE      ASSIGN TO DISK                          
009400                                  ORGANIZATION LINE SEQUENTIAL            
009500                                  ACCESS SEQUENTIAL                       
009600                                  FILE STATUS FS-INCACE.                  
009700*                                                                         
009800           SELECT     INCREJ      ASSIGN TO DISK                          
009900                                  ORGANIZATION LINE SEQUENTIAL            
010000                                  ACCESS SEQUENTIAL                       
010100                                  FILE STATUS FS-INCREJ.                  
010200*                                                                         
010300       DATA           DIVISION.                                           
010400       FILE           SECTION.                                            
010500*                                                                         
010600       FD CIUDAD                                                          
010700           RECORD     CONTAINS    60 CHARACTERS                           
010800           RECORDING  MODE        IS F                                    
010900           LABEL      RECORD      IS STANDARD                             
011000           DATA       RECORD      IS REG-CIUDADANO                        
011100          VALUE OF FILE-ID IS "ARQUIVOS/CIUDADAN.TXT".                    
011200           COPY LCIUDAD.                                                  
011300*                                                                         
011400       FD ESTINC                                                          
011500           RECORD     CONTAINS    60 CHARACTERS                           
011600           RECORDING  MODE        IS F                                    
011700           LABEL      RECORD      IS STANDARD                             
011800           DATA       RECORD      IS REG-ESTADO-INCIDENTE                 
011900          VALUE OF FILE-ID IS "ARQUIVOS/ESTAINCI.TXT".                    
012000           COPY LESTINC.                                                  
012100*                                                                         
012200       FD RECURS                                                          
012300           RECORD     CONTAINS    165 CHARACTERS                          
012400           RECORDING  MODE        IS F                                    
012500           LABEL      RECORD      IS STANDARD                             
012600           DATA       RECORD      IS REG-RECURSO                          
012700          VALUE OF FILE-ID IS "ARQUIVOS/RECURSO.TXT".                     
012800           COPY LRECURS.                                                  
012900*                                                                         
013000       FD INCIDE                                                          
013100           RECORD     CONTAINS    255 CHARACTERS                          
013200           RECORDING  MODE        IS F                                    
013300           LABEL      RECORD      IS STANDARD                             
013400           DATA       RECORD      IS REG-INCIDENTE                        
013500          VALUE OF FILE-ID IS "ARQUIVOS/INCIDENT.TXT".                    
013600           COPY LINCIDE.                                                  
013700*                                                                         
013800       FD INCACE                                                          
013900           RECORD     CONTAINS    255 CHARACTERS                          
014000           RECORDING  MODE        IS F                                    
014100           LABEL      RECORD      IS STANDARD                             
014200           DATA       RECORD      IS REG-INCIDENTE-ACEITO                 
014300          VALUE OF FILE-ID IS "ARQUIVOS/INCIACEI.TXT".                    
014400           COPY LINCIDE REPLACING REG-INCIDENTE BY                        
014500                                  REG-INCIDENTE-ACEITO                    
014600                                  INC- BY ACI-.                           
014700*                                                                         
014800       FD INCREJ                                                          
014900           RECORD     CONTAINS    335 CHARACTERS                          
015000           RECORDING  MODE        IS F                                    
015100           LABEL      RECORD      IS STANDARD                             
015200           DATA       RECORD      IS REG-INCIDENTE-RECHAZADO              
015300          VALUE OF FILE-ID IS "ARQUIVOS/INCIREJE.TXT".                    
015400           COPY LRECHIN.                                                  
015500*                                                                         
015600       WORKING-STORAGE SECTION.                                           
015700*                                                                         
015800*  AREA PARA OBTER FECHA DEL PROCESO (SOLO PARA EL DISPLAY FINAL)         
015900*                                                                         
016000       01 WS-DATA-HORARIO-SYS.                                            
016100          05 WS-DATA-SYS.                                                 
016200             10 WS-ANO-SYS        PIC 9(04).                              
016300             10 WS-MES-SYS        PIC 9(02).                              
016400             10 WS-DIA-SYS        PIC 9(02).                              
016500          05 WS-HORARIO-SYS.                                              
016600             10 WS-HOR-SYS        PIC 9(02).                              
016700             10 WS-MIN-SYS        PIC 9(02).                              
016800          05 FILLER               PIC X(09).                              
016900       01 WS-DATA-NUM REDEFINES WS-DATA-HORARIO-SYS                       
017000                                   PIC 9(15).                             
017100*                                                                         
017200*  TABLAS DE MAESTROS EM MEMORIA (ORDEM ASCENDENTE DE ID)                 
017300*                                                                         
017400       01 TB-CIUDADANOS.                                                  
017500          05 TB-CIU               OCCURS 2000 TIMES                       
017600                                  ASCENDING KEY IS TB-CIU-ID              
017700                                  INDEXED BY IX-CIU.                      
017800             10 TB-CIU-ID         PIC 9(05).                              
017900             10 FILLER            PIC X(05).                              
018000*                                                                         
018100       01 TB-ESTADOS-INCIDENTE.                                           
018200          05 TB-EST               OCCURS 100 TIMES                        
018300                                  ASCENDING KEY IS TB-EST-ID              
018400                                  INDEXED BY IX-EST.                      
018500             10 TB-EST-ID         PIC 9(05).                              
018600             10 TB-EST-NOMBRE     PIC X(50).                              
018700             10 TB-EST-VALIDO     PIC X(01).                              
018800             10 FILLER            PIC X(04).                              
018900*                                                                         
019000*  TB-ESTADOS-INCIDENTE-R ES UNA VISTA (REDEFINES) DE LA TABLA            
019100*  ANTERIOR COMO UN SOLO BLOQUE; SE USA PARA DEJARLA EN CEROS             
019200*  ANTES DE CARGAR EL MAESTRO, SIN DEPENDER DEL VALOR INICIAL             
019300*  DEFAULT.                                                               
019400       01 TB-ESTADOS-INCIDENTE-R REDEFINES TB-ESTADOS-INCIDENTE.          
019500          05 TB-EST-BLOCO         PIC X(60) OCCURS 100 TIMES.             
019600*                                                                         
019700       01 TB-RECURSOS.                                                    
019800          05 TB-REC               OCCURS 2000 TIMES                       
019900                                  ASCENDING KEY IS TB-REC-ID              
020000                                  INDEXED BY IX-REC.                      
020100             10 TB-REC-ID         PIC 9(05).                              
020200             10 TB-REC-VALIDO     PIC X(01).                              
020300             10 FILLER            PIC X(04).                              
020400*                                                                         
020500*  CONTADORES DE CARGA DE MAESTROS                                        
020600*                                                                         
020700       77 WS-QTD-CIU               PIC 9(05) COMP VALUE ZERO.             
020800       77 WS-QTD-EST               PIC 9(05) COMP VALUE ZERO.             
020900       77 WS-QTD-REC               PIC 9(05) COMP VALUE ZERO.             
021000       77 IX-ASIG                  PIC 9(02) COMP VALUE ZERO.             
021100       77 WS-CANT-REC              PIC 9(01) COMP VALUE ZERO.             
021200*                                                                         
021300*  INDICADORES DE VALIDACAO DO INCIDENTE CORRENTE                         
021400*                                                                         
021500       77 WS-INC-SW                PIC X     VALUE 'S'.                   
021600          88 WS-INCIDENTE-ACEITO        VALUE 'S'.                        
021700          88 WS-INCIDENTE-RECHAZADO     VALUE 'N'.                        
021800*                                                                         
021900       01 WS-MOTIVO-REJEICAO.                                             
022000          05 WS-MOT-TEXTO          PIC X(60) VALUE SPACES.                
022100          05 FILLER                PIC X(04) VALUE ' ID '.                
022200          05 WS-MOT-ID             PIC Z(04)9.                            
022300          05 FILLER                PIC X(11) VALUE SPACES.                
022400*                                                                         
022500*  ACUMULADORES                                                           
022600*                                                                         
022700       77 ACUM-LIDOS               PIC 9(07) COMP VALUE ZERO.             
022800       77 ACUM-ACEITOS             PIC 9(07) COMP VALUE ZERO.             
022900       77 ACUM-REJEITADOS          PIC 9(07) COMP VALUE ZERO.             
023000*                                                                         
023100* FILE STATUS                                                             
023200*                                                                         
023300       77 FS-CIUDAD                PIC X(02) VALUE SPACES.                
023400       77 FS-ESTINC                PIC X(02) VALUE SPACES.                
023500       77 FS-RECURS                PIC X(02) VALUE SPACES.                
023600       77 FS-INCIDE                PIC X(02) VALUE SPACES.                
023700       77 FS-INCACE                PIC X(02) VALUE SPACES.                
023800       77 FS-INCREJ                PIC X(02) VALUE SPACES.                
023900       77 FS-COD-STATUS            PIC X(02) VALUE SPACES.                
024000       77 FS-ARQUIVO                PIC X(08) VALUE SPACES.               
024100       77 FS-OPERACAO               PIC X(13) VALUE SPACES.               
024200       77 FS-ABERTURA               PIC X(13) VALUE 'NA ABERTURA'.        
024300       77 FS-LEITURA                PIC X(13) VALUE 'NA LEITURA'.         
024400       77 FS-GRAVACAO               PIC X(13) VALUE 'NA GRAVACAO'.        
024500       77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.        
024600*                                                                         
024700       PROCEDURE      DIVISION.                                           
024800                                                                          
024900*================================================================*        
025000       000-00-INICIO              SECTION.                                
025100*================================================================*        
025200           PERFORM 001-00-ABRIR-ARQUIVOS.                                 
025300           PERFORM 010-00-CARREGAR-CIUDADANOS.                            
025400           PERFORM 011-00-CARREGAR-ESTADOS.                               
025500           PERFORM 012-00-CARREGAR-RECURSOS.                              
025600           PERFORM 020-00-VER-ARQ-VAZIO.                                  
025700           PERFORM 030-00-TRATAR-INCIDENTE                                
025800               UNTIL FS-INCIDE    EQUAL '10'.                             
025900           PERFORM 060-00-IMPRIMIR-TOTAIS.                                
026000           PERFORM 090-00-FECHAR-ARQUIVOS.                                
026100           STOP RUN.                                                      
026200                                                                          
026300*================================================================*        
026400       001-00-ABRIR-ARQUIVOS      SECTION.                                
026500*================================================================*        
026600           MOVE ZEROS             TO TB-EST-BLOCO.                        
026700                                                                          
026800           MOVE FS-ABERTURA       TO FS-OPERACAO.                         
026900           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.             
027000                                                                          
027100           IF WS-DATA-NUM NOT GREATER ZERO                                
027200               DISPLAY '* RELOJ DEL SISTEMA INVALIDO *'                   
027300               PERFORM 900-00-ERRO.                                       
027400                                                                          
027500           OPEN INPUT  CIUDAD                                             
027600                       ESTINC                                             
027700                       RECURS                                             
027800                       INCIDE                                             
027900                OUTPUT INCACE                                             
028000                       INCREJ.                                            
028100           PERFORM 001-01-TESTAR-FS.                                      
028200                                                                          
028300       001-00-FIM.                EXIT.                                   
028400                                                                          
028500*================================================================*        
028600       001-01-TESTAR-FS           SECTION.                                
028700*================================================================*        
028800           PERFORM 001-02-FS-CIUDAD.                                      
028900           PERFORM 001-03-FS-ESTINC.                                      
029000           PERFORM 001-04-FS-RECURS.                                      
029100           PERFORM 001-05-FS-INCIDE.                                      
029200           PERFORM 001-06-FS-INCACE.                                      
029300           PERFORM 001-07-FS-INCREJ.                                      
029400                                                                          
029500       001-01-FIM.                EXIT.                                   
029600                                                                          
029700*================================================================*        
029800       001-02-FS-CIUDAD           SECTION.                                
029900*================================================================*        
030000           MOVE 'CIUDAD'          TO FS-ARQUIVO.                          
030100           MOVE FS-CIUDAD         TO FS-COD-STATUS.                       
030200                                                                          
030300           IF FS-CIUDAD NOT EQUAL '00' AND '10'                           
030400               PERFORM 900-00-ERRO.                                       
030500                                                                          
030600       001-02-FIM.                EXIT.                                   
030700                                                                          
030800*================================================================*        
030900       001-03-FS-ESTINC           SECTION.                                
031000*================================================================*        
031100           MOVE 'ESTINC'          TO FS-ARQUIVO.                          
031200           MOVE FS-ESTINC         TO FS-COD-STATUS.                       
031300                                                                          
031400           IF FS-ESTINC NOT EQUAL '00' AND '10'                           
031500               PERFORM 900-00-ERRO.                                       
031600                                                                          
031700       001-03-FIM.                EXIT.                                   
031800                                                                          
031900*================================================================*        
032000       001-04-FS-RECURS           SECTION.                                
032100*================================================================*        
032200           MOVE 'RECURS'          TO FS-ARQUIVO.                          
032300           MOVE FS-RECURS         TO FS-COD-STATUS.                       
032400                                                                          
032500           IF FS-RECURS NOT EQUAL '00' AND '10'                           
032600               PERFORM 900-00-ERRO.                                       
032700                                                                          
032800       001-04-FIM.                EXIT.                                   
032900                                                                          
033000*================================================================*        
033100       001-05-FS-INCIDE           SECTION.                                
033200*================================================================*        
033300           MOVE 'INCIDE'          TO FS-ARQUIVO.                          
033400           MOVE FS-INCIDE         TO FS-COD-STATUS.                       
033500                                                                          
033600           IF FS-INCIDE NOT EQUAL '00' AND '10'                           
033700               PERFORM 900-00-ERRO.                                       
033800                                                                          
033900       001-05-FIM.                EXIT.                                   
034000                                                                          
034100*================================================================*        
034200       001-06-FS-INCACE           SECTION.                                
034300*================================================================*        
034400           MOVE 'INCACE'          TO FS-ARQUIVO.                          
034500           MOVE FS-INCACE         TO FS-COD-STATUS.                       
034600                                                                          
034700           IF FS-INCACE NOT EQUAL '00' AND '10'                           
034800               PERFORM 900-00-ERRO.                                       
034900                                                                          
035000       001-06-FIM.                EXIT.                                   
035100                                                                          
035200*================================================================*        
035300       001-07-FS-INCREJ           SECTION.                                
035400*================================================================*        
035500           MOVE 'INCREJ'          TO FS-ARQUIVO.                          
035600           MOVE FS-INCREJ         TO FS-COD-STATUS.                       
035700                                                                          
035800           IF FS-INCREJ NOT EQUAL '00' AND '10'                           
035900               PERFORM 900-00-ERRO.                                       
036000                                                                          
036100       001-07-FIM.                EXIT.                                   
036200                                                                          
036300*================================================================*        
036400       010-00-CARREGAR-CIUDADANOS SECTION.                                
036500*================================================================*        
036600           MOVE FS-LEITURA        TO FS-OPERACAO.                         
036700           READ CIUDAD.                                                   
036800           PERFORM 001-02-FS-CIUDAD.                                      
036900                                                                          
037000           IF FS-CIUDAD EQUAL '10'                                        
037100               DISPLAY '* ARQUIVO CIUDADANO VAZIO *'                      
037200               DISPLAY '* PROGRAMA ENCERRADO      *'                      
037300               PERFORM 090-00-FECHAR-ARQUIVOS                             
037400               STOP RUN.                                                  
037500                                                                          
037600           PERFORM 010-01-EMPILHAR-CIUDADANO                              
037700               UNTIL FS-CIUDAD    EQUAL '10'.                             
037800                                                                          
037900       010-00-FIM.                EXIT.                                   
038000                                                                          
038100*================================================================*        
038200       010-01-EMPILHAR-CIUDADANO  SECTION.                                
038300*================================================================*        
038400           ADD 1                  TO WS-QTD-CIU.                          
038500           MOVE CIU-ID             TO TB-CIU-ID (WS-QTD-CIU).             
038600                                                                          
038700           MOVE FS-LEITURA         TO FS-OPERACAO.                        
038800           READ CIUDAD.                                                   
038900           PERFORM 001-02-FS-CIUDAD.                                      
039000                                                                          
039100       010-01-FIM.                EXIT.                                   
039200                                                                          
039300*================================================================*        
039400       011-00-CARREGAR-ESTADOS    SECTION.                                
039500*================================================================*        
039600           MOVE FS-LEITURA        TO FS-OPERACAO.                         
039700           READ ESTINC.                                                   
039800           PERFORM 001-03-FS-ESTINC.                                      
039900                                                                          
040000           IF FS-ESTINC EQUAL '10'                                        
040100               DISPLAY '* ARQUIVO ESTADO-INCIDENTE VAZIO *'               
040200               DISPLAY '* PROGRAMA ENCERRADO             *'               
040300               PERFORM 090-00-FECHAR-ARQUIVOS                             
040400               STOP RUN.                                                  
040500                                                                          
040600           PERFORM 011-01-EMPILHAR-ESTADO                                 
040700               UNTIL FS-ESTINC    EQUAL '10'.                             
040800                                                                          
040900       011-00-FIM.                EXIT.                                   
041000                                                                          
041100*================================================================*        
041200       011-01-EMPILHAR-ESTADO     SECTION.                                
041300*================================================================*        
041400           ADD 1                  TO WS-QTD-EST.                          
041500           MOVE EST-ID             TO TB-EST-ID (WS-QTD-EST).             
041600           MOVE EST-NOMBRE         TO TB-EST-NOMBRE (WS-QTD-EST).         
041700                                                                          
041800           MOVE 'S'                TO TB-EST-VALIDO (WS-QTD-EST).         
041900           IF EST-NOMBRE EQUAL SPACES                                     
042000               MOVE 'N'            TO TB-EST-VALIDO (WS-QTD-EST).         
042100                                                                          
042200           MOVE FS-LEITURA         TO FS-OPERACAO.                        
042300           READ ESTINC.                                                   
042400           PERFORM 001-03-FS-ESTINC.                                      
042500                                                                          
042600       011-01-FIM.                EXIT.                                   
042700                                                                          
042800*================================================================*        
042900       012-00-CARREGAR-RECURSOS   SECTION.                                
043000*================================================================*        
043100           MOVE FS-LEITURA        TO FS-OPERACAO.                         
043200           READ RECURS.                                                   
043300           PERFORM 001-04-FS-RECURS.                                      
043400                                                                          
043500           IF FS-RECURS EQUAL '10'                                        
043600               DISPLAY '* ARQUIVO RECURSO VAZIO  *'                       
043700               DISPLAY '* PROGRAMA ENCERRADO     *'                       
043800               PERFORM 090-00-FECHAR-ARQUIVOS                             
043900               STOP RUN.                                                  
044000                                                                          
044100           PERFORM 012-01-EMPILHAR-RECURSO                                
044200               UNTIL FS-RECURS    EQUAL '10'.                             
044300                                                                          
044400       012-00-FIM.                EXIT.                                   
044500                                                                          
044600*================================================================*        
044700       012-01-EMPILHAR-RECURSO    SECTION.                                
044800*================================================================*        
044900           ADD 1                  TO WS-QTD-REC.                          
045000           MOVE REC-ID             TO TB-REC-ID (WS-QTD-REC).             
045100                                                                          
045200           MOVE 'S'                TO TB-REC-VALIDO (WS-QTD-REC).         
045300           IF REC-NOMBRE EQUAL SPACES                                     
045400               MOVE 'N'            TO TB-REC-VALIDO (WS-QTD-REC)          
045500           ELSE IF REC-TIPO-RECURSO EQUAL SPACES                          
045600               MOVE 'N'            TO TB-REC-VALIDO (WS-QTD-REC)          
045700           ELSE IF REC-CANTIDAD NOT NUMERIC                               
045800               MOVE 'N'            TO TB-REC-VALIDO (WS-QTD-REC).         
045900                                                                          
046000           MOVE FS-LEITURA         TO FS-OPERACAO.                        
046100           READ RECURS.                                                   
046200           PERFORM 001-04-FS-RECURS.                                      
046300                                                                          
046400       012-01-FIM.                EXIT.                                   
046500                                                                          
046600*================================================================*        
046700       020-00-VER-ARQ-VAZIO       SECTION.                                
046800*================================================================*        
046900           PERFORM 021-00-LER-INCIDENTE.                                  
047000                                                                          
047100           IF FS-INCIDE EQUAL '10'                                        
047200               DISPLAY '* ARQUIVO INCIDENTE VAZIO *'                      
047300               DISPLAY '* PROGRAMA ENCERRADO      *'                      
047400               PERFORM 090-00-FECHAR-ARQUIVOS                             
047500               STOP RUN.                                                  
047600                                                                          
047700       020-00-FIM.                EXIT.                                   
047800                                                                          
047900*================================================================*        
048000       021-00-LER-INCIDENTE       SECTION.                                
048100*================================================================*        
048200           MOVE FS-LEITURA        TO FS-OPERACAO.                         
048300           READ INCIDE.                                                   
048400                                                                          
048500           IF FS-INCIDE NOT EQUAL '10'                                    
048600               PERFORM 001-05-FS-INCIDE.                                  
048700                                                                          
048800       021-00-FIM.                EXIT.                                   
048900                                                                          
049000*================================================================*        
049100       030-00-TRATAR-INCIDENTE    SECTION.                                
049200*================================================================*        
049300           MOVE FS-GRAVACAO       TO FS-OPERACAO.                         
049400           SET WS-INCIDENTE-ACEITO TO TRUE.                               
049500           MOVE SPACES            TO WS-MOTIVO-REJEICAO.                  
049600                                                                          
049700           PERFORM 031-00-VALIDAR-CIUDADANO-REF.                          
049800           IF WS-INCIDENTE-RECHAZADO                                      
049900               GO TO 030-08-REGISTRAR.                                    
050000                                                                          
050100           PERFORM 032-00-VALIDAR-ESTADO-REF.                             
050200           IF WS-INCIDENTE-RECHAZADO                                      
050300               GO TO 030-08-REGISTRAR.                                    
050400                                                                          
050500           PERFORM 033-00-VALIDAR-RECURSOS-REF.                           
050600           IF WS-INCIDENTE-RECHAZADO                                      
050700               GO TO 030-08-REGISTRAR.                                    
050800                                                                          
050900           PERFORM 034-00-VALIDAR-CAMPOS-INCIDENTE.                       
051000                                                                          
051100       030-08-REGISTRAR.                                                  
051200           IF WS-INCIDENTE-ACEITO                                         
051300               PERFORM 040-00-GRAVAR-ACEITO                               
051400           ELSE                                                           
051500               PERFORM 041-00-GRAVAR-REJEITADO.                           
051600                                                                          
051700           ADD 1                  TO ACUM-LIDOS.                          
051800                                                                          
051900           PERFORM 021-00-LER-INCIDENTE.                                  
052000                                                                          
052100       030-00-FIM.                EXIT.                                   
052200                                                                          
052300*================================================================*        
052400       031-00-VALIDAR-CIUDADANO-REF SECTION.                              
052500*================================================================*        
052600           SET IX-CIU               TO 1.                                 
052700           SEARCH ALL TB-CIU                                              
052800               AT END                                                     
052900                   SET WS-INCIDENTE-RECHAZADO TO TRUE                     
053000                   MOVE 'CIUDADANO NO ENCONTRADO' TO WS-MOT-TEXTO         
053100                   MOVE INC-CIUDADANO-ID TO WS-MOT-ID                     
053200               WHEN TB-CIU-ID (IX-CIU) EQUAL INC-CIUDADANO-ID             
053300                   CONTINUE.                                              
053400                                                                          
053500       031-00-FIM.                EXIT.                                   
053600                                                                          
053700*================================================================*        
053800       032-00-VALIDAR-ESTADO-REF  SECTION.                                
053900*================================================================*        
054000           SET IX-EST               TO 1.                                 
054100           SEARCH ALL TB-EST                                              
054200               AT END                                                     
054300                   SET WS-INCIDENTE-RECHAZADO TO TRUE                     
054400                   MOVE 'ESTADO DE INCIDENTE NO ENCONTRADO'               
054500                               TO WS-MOT-TEXTO                            
054600                   MOVE INC-ESTADO-INC-ID TO WS-MOT-ID                    
054700               WHEN TB-EST-ID (IX-EST) EQUAL INC-ESTADO-INC-ID            
054800                   IF TB-EST-VALIDO (IX-EST) NOT EQUAL 'S'                
054900                       SET WS-INCIDENTE-RECHAZADO TO TRUE                 
055000                       MOVE 'ESTADO DE INCIDENTE NO VALIDO'               
055100                                   TO WS-MOT-TEXTO                        
055200                       MOVE INC-ESTADO-INC-ID TO WS-MOT-ID.               
055300                                                                          
055400       032-00-FIM.                EXIT.                                   
055500                                                                          
055600*================================================================*        
055700       033-00-VALIDAR-RECURSOS-REF SECTION.                               
055800*================================================================*        
055900           MOVE 0                  TO WS-CANT-REC.                        
056000                                                                          
056100           IF INC-ASIG-R NOT NUMERIC                                      
056200               SET WS-INCIDENTE-RECHAZADO TO TRUE                         
056300               MOVE 'LISTA DE RECURSOS ASIGNADOS INVALIDA'                
056400                                   TO WS-MOT-TEXTO                        
056500               MOVE INC-ID         TO WS-MOT-ID                           
056600           ELSE                                                           
056700               PERFORM 033-01-VALIDAR-UM-RECURSO                          
056800                   VARYING IX-ASIG     FROM 1 BY 1                        
056900                   UNTIL IX-ASIG       GREATER 3.                         
057000                                                                          
057100       033-00-FIM.                EXIT.                                   
057200                                                                          
057300*================================================================*        
057400       033-01-VALIDAR-UM-RECURSO  SECTION.                                
057500*================================================================*        
057600           IF WS-INCIDENTE-ACEITO AND                                     
057700              INC-RECURSO-ID (IX-ASIG) NOT EQUAL ZERO                     
057800               SET IX-REC          TO 1                                   
057900               SEARCH ALL TB-REC                                          
058000                   AT END                                                 
058100                       SET WS-INCIDENTE-RECHAZADO TO TRUE                 
058200                       MOVE 'RECURSO NO ENCONTRADO'                       
058300                                   TO WS-MOT-TEXTO                        
058400                       MOVE INC-RECURSO-ID (IX-ASIG) TO WS-MOT-ID         
058500                   WHEN TB-REC-ID (IX-REC)                                
058600                            EQUAL INC-RECURSO-ID (IX-ASIG)                
058700                       IF TB-REC-VALIDO (IX-REC) NOT EQUAL 'S'            
058800                           SET WS-INCIDENTE-RECHAZADO TO TRUE             
058900                           MOVE 'RECURSO REFERENCIADO NO VALIDO'          
059000                                       TO WS-MOT-TEXTO                    
059100                           MOVE INC-RECURSO-ID (IX-ASIG)                  
059200                                       TO WS-MOT-ID                       
059300                       ELSE                                               
059400                           ADD 1    TO WS-CANT-REC.                       
059500                                                                          
059600       033-01-FIM.                EXIT.                                   
059700                                                                          
059800*================================================================*        
059900       034-00-VALIDAR-CAMPOS-INCIDENTE SECTION.                           
060000*================================================================*        
060100* TITULO, LIDER Y CANTIDAD DE MIEMBROS SON OPCIONALES; CUANDO             
060200* VIENEN INFORMADOS EL ANCHO DEL CAMPO YA LOS ACOTA A LO EXIGIDO          
060300* POR LA REGLA (50/50/5 DIGITOS), ASI QUE SOLO SE RESGUARDA QUE           
060400* LA CANTIDAD DE MIEMBROS, CUANDO VIENE INFORMADA, SEA NUMERICA.          
060500           IF INC-CANT-MIEMBROS NOT NUMERIC                               
060600               SET WS-INCIDENTE-RECHAZADO TO TRUE                         
060700               MOVE 'CANTIDAD DE MIEMBROS INVALIDA'                       
060800                                   TO WS-MOT-TEXTO                        
060900               MOVE INC-ID          TO WS-MOT-ID.                         
061000                                                                          
061100       034-00-FIM.                EXIT.                                   
061200                                                                          
061300*================================================================*        
061400       040-00-GRAVAR-ACEITO        SECTION.                               
061500*================================================================*        
061600           MOVE REG-INCIDENTE       TO REG-INCIDENTE-ACEITO.              
061700                                                                          
061800           IF SW-SIMULACION-ON                                            
061900               DISPLAY '* SIMULACION - NO SE GRABA: ' INC-ID              
062000           ELSE                                                           
062100               WRITE REG-INCIDENTE-ACEITO                                 
062200               PERFORM 001-06-FS-INCACE.                                  
062300                                                                          
062400           ADD 1                    TO ACUM-ACEITOS.                      
062500                                                                          
062600       040-00-FIM.                 EXIT.                                  
062700                                                                          
062800*================================================================*        
062900       041-00-GRAVAR-REJEITADO     SECTION.                               
063000*================================================================*        
063100           MOVE REG-INCIDENTE       TO RJI-INCIDENTE.                     
063200           MOVE WS-MOTIVO-REJEICAO  TO RJI-MOTIVO.                        
063300                                                                          
063400           WRITE REG-INCIDENTE-RECHAZADO.                                 
063500           PERFORM 001-07-FS-INCREJ.                                      
063600                                                                          
063700           ADD 1                    TO ACUM-REJEITADOS.                   
063800                                                                          
063900       041-00-FIM.                 EXIT.                                  
064000                                                                          
064100*================================================================*        
064200       060-00-IMPRIMIR-TOTAIS      SECTION.                               
064300*================================================================*        
064400           DISPLAY '* SRMINC01 - TOTAL DE INCIDENTES LEIDOS    = '        
064500                   ACUM-LIDOS.                                            
064600           DISPLAY '* SRMINC01 - TOTAL DE INCIDENTES ACEPTADOS = '        
064700                   ACUM-ACEITOS.                                          
064800           DISPLAY '* SRMINC01 - TOTAL DE INCIDENTES RECHAZADOS= '        
064900                   ACUM-REJEITADOS.                                       
065000                                                                          
065100       060-00-FIM.                 EXIT.                                  
065200                                                                          
065300*================================================================*        
065400       090-00-FECHAR-ARQUIVOS      SECTION.                               
065500*================================================================*        
065600           MOVE FS-FECHAMENTO       TO FS-OPERACAO.                       
065700           CLOSE CIUDAD                                                   
065800                 ESTINC                                                   
065900                 RECURS                                                   
066000                 INCIDE                                                   
066100                 INCACE                                                   
066200                 INCREJ.                                                  
066300           PERFORM 001-01-TESTAR-FS.                                      
066400                                                                          
066500           DISPLAY '* SRMINC01 - PROGRAMA ENCERRADO CON EXITO *'.         
066600                                                                          
066700       090-00-FIM.                 EXIT.                                  
066800                                                                          
066900*================================================================*        
067000       900-00-ERRO                 SECTION.                               
067100*================================================================*        
067200           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO        
067300           DISPLAY '* FILE STATUS = ' FS-COD-STATUS                       
067400           DISPLAY '* PROGRAMA ENCERRADO'                                 
067500           STOP RUN.                                                      
067600                                                                          
067700       900-00-FIM.                 EXIT.                                  
