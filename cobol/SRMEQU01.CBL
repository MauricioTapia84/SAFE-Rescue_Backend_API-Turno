000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    SRMEQU01.                                           
000300       AUTHOR.        RODRIGO TORRES VALDES.                              
000400       INSTALLATION.  CUERPO DE BOMBEROS - DEPTO DE SISTEMAS.             
000500       DATE-WRITTEN.  09/03/1995.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.                    
000800*----------------------------------------------------------------         
000900* VALIDACION DE MAESTROS Y ARMADO DE EQUIPOS DE RESCATE.                  
001000* CARGA UBICACIONES, TIPOS DE EQUIPO, COMPANIAS, TURNOS,                  
001100* BOMBEROS, VEHICULOS Y RECURSOS EN TABLAS EN MEMORIA (EN ORDEN           
001200* ASCENDENTE DE ID, PARA BUSQUEDA BINARIA).  LUEGO LEE LA                 
001300* TRANSACCION DE EQUIPOS, VALIDA CADA UNO CONTRA SUS MAESTROS Y           
001400* SUS PROPIOS CAMPOS, Y GRABA ACEPTADOS/RECHAZADOS MAS EL                 
001500* LISTADO DE EQUIPOS POR COMPANIA CON CORTE DE CONTROL.                   
001600*----------------------------------------------------------------         
001700*   FECHA       AUTOR      TICKET    DESCRIPCION                          
001800*----------------------------------------------------------------         
001900*   09/03/1995  RTORRES    TCK-0502  VERSION INICIAL DEL PROGRAMA.        
002000*   22/06/1995  RTORRES    TCK-0515  SE AGREGA VALIDACION DE              
002100*                                    UBICACION DE LA COMPANIA.            
002200*   14/07/1995  MESPINOZA  TCK-0520  SE AGREGA CALCULO DE                 
002300*                                    DURACION DEL TURNO (HORAS            
002400*                                    ENTERAS, SIN FUNCTION).              
002500*   03/10/1996  LVERGARA   TCK-0565  CORRIGE CALCULO DE DIAS EN           
002600*                                    ANOS BISIESTOS.                      
002700*   09/11/1998  MESPINOZA  TCK-0599  REVISION ANO 2000: CAMPOS DE         
002800*                                    FECHA EN TURNO SON 9(14)             
002900*                                    DESDE EL INICIO, SIN RIESGO.         
003000*   23/11/1998  MESPINOZA  TCK-0605  PRUEBAS ANO 2000 EJECUTADAS          
003100*                                    SIN HALLAZGOS.                       
003200*   17/04/2001  PCONTRE    TCK-0712  SE AGREGA REPORTE DE EQUIPOS         
003300*                                    CON CORTE DE CONTROL POR             
003400*                                    COMPANIA (ANTES SOLO SE              
003500*                                    GRABABAN LOS ARCHIVOS).              
003600*   11/08/2004  PCONTRE    TCK-0783  SE AMPLIAN TABLAS DE                 
003700*                                    BOMBEROS/VEHICULOS/RECURSOS          
003800*                                    A 2000-3000 POSICIONES.              
003900*   02/04/2010  LVERGARA   TCK-0958  SE INDEPENDIZA DEL ANTIGUO           
004000*                                    INVENTARIO GRAL. DE CUARTEL,         
004100*                                    AHORA MANTIENE SUS PROPIAS           
004200*                                    TABLAS DE RECURSOS Y                 
004300*                                    VEHICULOS.                           
004400*   14/01/2026  MESPINOZA  TCK-1233  REVISION GENERAL DE LAYOUTS          
004500*                                    (VER COPY LIBRARY).                  
004600*   05/08/2026  PCONTRE    TCK-0992  SE QUITA CLASE SOLO-DIGITOS Y        
004700*                                    MODO DETALLE (UPSI-0) DEL            
004800*                                    SPECIAL-NAMES, SIN USO REAL          
004900*                                    EN ESTE PROGRAMA.                    
005000*   09/08/2026  RTORRES    TCK-0994  SE AGREGA TB-REC-VALIDO; LA          
005100*                                    CARGA DE RECURSO AHORA EXIGE         
005200*                                    NOMBRE Y TIPO DE RECURSO, Y          
005300*                                    CANTIDAD NUMERICA, IGUAL QUE         
005400*                                    LOS DEMAS MAESTROS. UN               
005500*                                    RECURSO REFERENCIADO POR EL          
005600*                                    EQUIPO QUE NO QUEDE VALIDO           
005700*                                    RECHAZA EL EQUIPO COMPLETO.          
005800*----------------------------------------------------------------         
005900       ENVIRONMENT    DIVISION.                                           
006000       CONFIGURATION  SECTION.                                            
006100       SPECIAL-NAMES.                                                     
006200           C01                   IS TOP-OF-FORM.                          
006300*                                                                         
006400       INPUT-OUTPUT   SECTION.                                            
006500       FILE-CONTROL.                                                      
006600*                                                                         
006700           SELECT     UBICAC      ASSIGN TO DISK                          
006800                                  ORGANIZATION LINE SEQUENTIAL            
006900                                  ACCESS SEQUENTIAL                       
007000                                  FILE STATUS FS-UBICAC.                  
007100*                                                                         
007200           SELECT     TIPEQU      ASSIGN TO DISK                          
007300                                  ORGANIZATION LINE SEQUENTIAL            
007400                                  ACCESS SEQUENTIAL                       
007500                                  FILE STATUS FS-TIPEQU.                  
007600*                                                                         
007700           SELECT     COMPAN      ASSIGN TO DISK                          
007800                                  ORGANIZATION LINE SEQUENTIAL            
007900                                  ACCESS SEQUENTIAL                       
008000                                  FILE STATUS FS-COMPAN.                  
008100*                                                                         
008200           SELECT     TURNOX      ASSIGN TO DISK                          
008300                                  ORGANIZATION LINE SEQUENTIAL            
008400                                  ACCESS SEQUENTIAL                       
008500                                  FILE STATUS FS-TURNOX.                  
008600*                                                                         
008700           SELECT     BOMBER      ASSIGN TO DISK                          
008800                                  ORGANIZATION LINE SEQUENTIAL            
008900                                  ACCESS SEQUENTIAL                       
009000                                  FILE STATUS FS-BOMBER.                  
009100*                                                                         
009200           SELECT     VEICUL      ASSIGN TO DISK                          
009300                                  ORGANIZATION LINE SEQUENTIAL            
009400                                  ACCESS SEQUENTIAL                       
009500                                  FILE STATUS FS-VEICUL.                  
009600*                                                                         
009700           SELECT     RECURS      ASSIGN TO DISK                          
009800                                  ORGANIZATION LINE SEQUENTIAL            
009900                                  ACCESS SEQUENTIAL                       
010000                                  FILE STATUS FS-RECURS.                  
010100*                                                                         
010200           SELECT     EQUIPO      ASSIGN TO DISK                          
010300                                  ORGANIZATION LINE SEQUENTIAL            
010400                                  ACCESS SEQUENTIAL                       
010500                                  FILE STATUS FS-EQUIPO.                  
010600*                                                                         
010700           SELECT     EQUACE      ASSIGN TO DISK                          
010800                                  ORGANIZATION LINE SEQUENTIAL            
010900                                  ACCESS SEQUENTIAL                       
011000                                  FILE STATUS FS-EQUACE.                  
011100*                                                                         
011200           SELECT     EQUREJ      ASSIGN TO DISK                          
011300                                  ORGANIZATION LINE SEQUENTIAL            
011400                                  ACCESS SEQUENTIAL                       
011500                                  FILE STATUS FS-EQUREJ.                  
011600*                                                                         
011700           SELECT     RELEQU      ASSIGN TO DISK                          
011800                                  ORGANIZATION LINE SEQUENTIAL            
011900                                  ACCESS SEQUENTIAL                       
012000                                  FILE STATUS FS-RELEQU.                  
012100*                                                                         
012200       DATA           DIVISION.                                           
012300       FILE           SECTION.                                            
012400*                                                                         
012500       FD UBICAC                                                          
012600           RECORD     CONTAINS    165 CHARACTERS                          
012700           RECORDING  MODE        IS F                                    
012800           LABEL      RECORD      IS STANDARD                             
012900           DATA       RECORD      IS REG-UBICACION                        
013000          VALUE OF FILE-ID IS "ARQUIVOS/UBICACION.TXT".                   
013100           COPY LUBICAC.                                                  
013200*                                                                         
013300       FD TIPEQU                                                          
013400           RECORD     CONTAINS    60 CHARACTERS                           
013500           RECORDING  MODE        IS F                                    
013600           LABEL      RECORD      IS STANDARD                             
013700           DATA       RECORD      IS REG-TIPO-EQUIPO                      
013800          VALUE OF FILE-ID IS "ARQUIVOS/TIPOEQUI.TXT".                    
013900           COPY LTIPEQU.                                                  
014000*                                                                         
014100       FD COMPAN                                                          
014200           RECORD     CONTAINS    65 CHARACTERS                           
014300           RECORDING  MODE        IS F                                    
014400           LABEL      RECORD      IS STANDARD                             
014500           DATA       RECORD      IS REG-COMPANIA                         
014600          VALUE OF FILE-ID IS "ARQUIVOS/COMPANIA.TXT".                    
014700           COPY LCOMPAN.                                                  
014800*                                                                         
014900       FD TURNOX                                                          
015000           RECORD     CONTAINS    90 CHARACTERS                           
015100           RECORDING  MODE        IS F                                    
015200           LABEL      RECORD      IS STANDARD                             
015300           DATA       RECORD      IS REG-TURNO                            
015400          VALUE OF FILE-ID IS "ARQUIVOS/TURNO.TXT".                       
015500           COPY LTURNOX.                                                  
015600*                                                                         
015700       FD BOMBER                                                          
015800           RECORD     CONTAINS    169 CHARACTERS                          
015900           RECORDING  MODE        IS F                                    
016000           LABEL      RECORD      IS STANDARD                             
016100           DATA       RECORD      IS REG-BOMBERO                          
016200          VALUE OF FILE-ID IS "ARQUIVOS/BOMBERO.TXT".                     
016300           COPY LBOMBER.                                                  
016400*                                                                         
016500       FD VEICUL                                                          
016600           RECORD     CONTAINS    216 CHARACTERS                          
016700           RECORDING  MODE        IS F                                    
016800           LABEL      RECORD      IS STANDARD                             
016900           DATA       RECORD      IS REG-VEHICULO                         
017000          VALUE OF FILE-ID IS "ARQUIVOS/VEICULO.TXT".                     
017100           COPY LVEICUL.                                                  
017200*                                                                         
017300       FD RECURS                                                          
017400           RECORD     CONTAINS    165 CHARACTERS                          
017500           RECORDING  MODE        IS F                                    
017600           LABEL      RECORD      IS STANDARD                             
017700           DATA       RECORD      IS REG-RECURSO                          
017800          VALUE OF FILE-ID IS "ARQUIVOS/RECURSO.TXT".                     
017900           COPY LRECURS.                                                  
018000*                                                                         
018100       FD EQUIPO                                                          
018200           RECORD     CONTAINS    172 CHARACTERS                          
018300           RECORDING  MODE        IS F                                    
018400           LABEL      RECORD      IS STANDARD                             
018500           DATA       RECORD      IS REG-EQUIPO                           
018600          VALUE OF FILE-ID IS "ARQUIVOS/EQUIPO.TXT".                      
018700           COPY LEQUIPO.                                                  
018800*                                                                         
018900       FD EQUACE                                                          
019000           RECORD     CONTAINS    172 CHARACTERS                          
019100           RECORDING  MODE        IS F                                    
019200           LABEL      RECORD      IS STANDARD                             
019300           DATA       RECORD      IS REG-EQUIPO-ACEITO                    
019400          VALUE OF FILE-ID IS "ARQUIVOS/EQUIACEI.TXT".                    
019500           COPY LEQUIPO REPLACING REG-EQUIPO BY REG-EQUIPO-ACEITO         
019600                                  EQU- BY ACE-.                           
019700*                                                                         
019800       FD EQUREJ                                                          
019900           RECORD     CONTAINS    252 CHARACTERS                          
020000           RECORDING  MODE        IS F                                    
020100           LABEL      RECORD      IS STANDARD                             
020200           DATA       RECORD      IS REG-EQUIPO-RECHAZADO                 
020300          VALUE OF FILE-ID IS "ARQUIVOS/EQUIREJE.TXT".                    
020400           COPY LRECHEQ.                                                  
020500*                                                                         
020600       FD RELEQU                                                          
020700          RECORD      CONTAINS    132 CHARACTERS                          
020800          RECORDING   MODE        IS F                                    
020900          LABEL       RECORD      IS OMITTED                              
021000          DATA        RECORD      IS REG-RELEQUIPO                        
021100          VALUE OF FILE-ID IS "ARQUIVOS/RELEQUIP.TXT".                    
021200       01 REG-RELEQUIPO.                                                  
021300          05 FILLER               PIC X(132).                             
021400*                                                                         
021500       WORKING-STORAGE SECTION.                                           
021600*                                                                         
021700*  AREA PARA OBTER FECHA Y HORA DEL PROCESO                               
021800*                                                                         
021900       01 WS-DATA-HORARIO-SYS.                                            
022000          05 WS-DATA-SYS.                                                 
022100             10 WS-ANO-SYS        PIC 9(04).                              
022200             10 WS-MES-SYS        PIC 9(02).                              
022300             10 WS-DIA-SYS        PIC 9(02).                              
022400          05 WS-HORARIO-SYS.                                              
022500             10 WS-HOR-SYS        PIC 9(02).                              
022600             10 WS-MIN-SYS        PIC 9(02).                              
022700          05 FILLER               PIC X(09).                              
022800*                                                                         
022900*  TABLA DE DIAS ACUMULADOS POR MES (PARA CALCULO DE DURACION             
023000*  DE TURNO SIN USAR FUNCTION INTEGER-OF-DATE)                            
023100*                                                                         
023200       01 TB-DIAS-ACUM-MES.                                               
023300          05 FILLER               PIC 9(03) VALUE 000.                    
023400          05 FILLER               PIC 9(03) VALUE 031.                    
023500          05 FILLER               PIC 9(03) VALUE 059.                    
023600          05 FILLER               PIC 9(03) VALUE 090.                    
023700          05 FILLER               PIC 9(03) VALUE 120.                    
023800          05 FILLER               PIC 9(03) VALUE 151.                    
023900          05 FILLER               PIC 9(03) VALUE 181.                    
024000          05 FILLER               PIC 9(03) VALUE 212.                    
024100          05 FILLER               PIC 9(03) VALUE 243.                    
024200          05 FILLER               PIC 9(03) VALUE 273.                    
024300          05 FILLER               PIC 9(03) VALUE 304.                    
024400          05 FILLER               PIC 9(03) VALUE 334.                    
024500          05 FILLER               PIC 9(03) VALUE ZERO.                   
024600       01 TB-DIAS-ACUM-MES-R REDEFINES TB-DIAS-ACUM-MES.                  
024700          05 TB-DIAS-ACUM         PIC 9(03) OCCURS 12 TIMES.              
024800          05 FILLER               PIC X(03).                              
024900*                                                                         
025000*  TABLAS DE MAESTROS EM MEMORIA (ORDEM ASCENDENTE DE ID)                 
025100*                                                                         
025200       01 TB-UBICACOES.                                                   
025300          05 TB-UBI              OCCURS 500 TIMES                         
025400                                  ASCENDING KEY IS TB-UBI-ID              
025500                                  INDEXED BY IX-UBI.                      
025600             10 TB-UBI-ID         PIC 9(05).                              
025700             10 TB-UBI-CALLE      PIC X(50).                              
025800             10 TB-UBI-NUMERACION PIC 9(05).                              
025900             10 TB-UBI-COMUNA     PIC X(50).                              
026000             10 TB-UBI-REGION     PIC X(50).                              
026100             10 TB-UBI-VALIDO     PIC X(01).                              
026200             10 FILLER            PIC X(05).                              
026300*                                                                         
026400       01 TB-TIPOS-EQUIPO.                                                
026500          05 TB-TIP              OCCURS 100 TIMES                         
026600                                  ASCENDING KEY IS TB-TIP-ID              
026700                                  INDEXED BY IX-TIP.                      
026800             10 TB-TIP-ID         PIC 9(05).                              
026900             10 TB-TIP-NOMBRE     PIC X(50).                              
027000             10 TB-TIP-VALIDO     PIC X(01).                              
027100             10 FILLER            PIC X(05).                              
027200*                                                                         
027300       01 TB-COMPANIAS.                                                   
027400          05 TB-CIA               OCCURS 500 TIMES                        
027500                                  ASCENDING KEY IS TB-CIA-ID              
027600                                  INDEXED BY IX-CIA.                      
027700             10 TB-CIA-ID         PIC 9(05).                              
027800             10 TB-CIA-NOMBRE     PIC X(50).                              
027900             10 TB-CIA-UBI-ID     PIC 9(05).                              
028000             10 TB-CIA-VALIDO     PIC X(01).                              
028100             10 FILLER            PIC X(05).                              
028200*                                                                         
028300       01 TB-TURNOS.                                                      
028400          05 TB-TUR               OCCURS 200 TIMES                        
028500                                  ASCENDING KEY IS TB-TUR-ID              
028600                                  INDEXED BY IX-TUR.                      
028700             10 TB-TUR-ID         PIC 9(05).                              
028800             10 TB-TUR-NOMBRE     PIC X(50).                              
028900             10 TB-TUR-DURACION   PIC 9(02).                              
029000             10 TB-TUR-VALIDO     PIC X(01).                              
029100             10 FILLER            PIC X(05).                              
029200*                                                                         
029300       01 TB-BOMBEROS.                                                    
029400          05 TB-BOM               OCCURS 3000 TIMES                       
029500                                  ASCENDING KEY IS TB-BOM-ID              
029600                                  INDEXED BY IX-BOM.                      
029700             10 TB-BOM-ID         PIC 9(05).                              
029800             10 FILLER            PIC X(05).                              
029900*                                                                         
030000       01 TB-VEHICULOS.                                                   
030100          05 TB-VEH               OCCURS 2000 TIMES                       
030200                                  ASCENDING KEY IS TB-VEH-ID              
030300                                  INDEXED BY IX-VEH.                      
030400             10 TB-VEH-ID         PIC 9(05).                              
030500             10 FILLER            PIC X(05).                              
030600*                                                                         
030700       01 TB-RECURSOS.                                                    
030800          05 TB-REC               OCCURS 2000 TIMES                       
030900                                  ASCENDING KEY IS TB-REC-ID              
031000                                  INDEXED BY IX-REC.                      
031100             10 TB-REC-ID         PIC 9(05).                              
031200             10 TB-REC-VALIDO     PIC X(01).                              
031300             10 FILLER            PIC X(04).                              
031400*                                                                         
031500*  CONTADORES DE CARGA DE MAESTROS                                        
031600*                                                                         
031700       77 WS-QTD-UBICACAO         PIC 9(05) COMP VALUE ZERO.              
031800       77 WS-QTD-TIPEQU           PIC 9(05) COMP VALUE ZERO.              
031900       77 WS-QTD-CIA              PIC 9(05) COMP VALUE ZERO.              
032000       77 WS-QTD-TUR              PIC 9(05) COMP VALUE ZERO.              
032100       77 WS-QTD-BOM              PIC 9(05) COMP VALUE ZERO.              
032200       77 WS-QTD-VEH              PIC 9(05) COMP VALUE ZERO.              
032300       77 WS-QTD-REC              PIC 9(05) COMP VALUE ZERO.              
032400       77 IX-ASIG                 PIC 9(02) COMP VALUE ZERO.              
032500*                                                                         
032600*  CAMPOS DE TRABALHO PARA O CALCULO DE DURACAO DO TURNO                  
032700*                                                                         
032800       77 WS-CALC-ANO             PIC 9(04) COMP VALUE ZERO.              
032900       77 WS-CALC-MES             PIC 9(02) COMP VALUE ZERO.              
033000       77 WS-CALC-DIA             PIC 9(02) COMP VALUE ZERO.              
033100       77 WS-CALC-ORD             PIC 9(09) COMP VALUE ZERO.              
033200       77 WS-ORD-INI              PIC 9(09) COMP VALUE ZERO.              
033300       77 WS-ORD-FIN              PIC 9(09) COMP VALUE ZERO.              
033400       77 WS-DIAS-DIF             PIC S9(05) COMP VALUE ZERO.             
033500       77 WS-SEG-DIF              PIC S9(09) COMP VALUE ZERO.             
033600       77 WS-DUR-HORAS            PIC S9(05) COMP VALUE ZERO.             
033700       77 WS-COCIENTE             PIC 9(09) COMP VALUE ZERO.              
033800       77 WS-RESTO                PIC 9(05) COMP VALUE ZERO.              
033900       77 WS-BISIESTO-SW          PIC X     VALUE 'N'.                    
034000          88 WS-ANO-BISIESTO           VALUE 'S'.                         
034100          88 WS-ANO-NO-BISIESTO        VALUE 'N'.                         
034200*                                                                         
034300*  INDICADORES DE VALIDACAO DO EQUIPO CORRENTE                            
034400*                                                                         
034500       77 WS-EQUIPO-SW            PIC X     VALUE 'S'.                    
034600          88 WS-EQUIPO-ACEITO          VALUE 'S'.                         
034700          88 WS-EQUIPO-RECHAZADO       VALUE 'N'.                         
034800*                                                                         
034900       01 WS-MOTIVO-REJEICAO.                                             
035000          05 WS-MOT-TEXTO         PIC X(60) VALUE SPACES.                 
035100          05 FILLER               PIC X(04) VALUE ' ID '.                 
035200          05 WS-MOT-ID            PIC Z(04)9.                             
035300          05 FILLER               PIC X(11) VALUE SPACES.                 
035400*                                                                         
035500       77 WS-TURNO-NOMBRE         PIC X(50) VALUE SPACES.                 
035600       77 WS-TURNO-DURACION       PIC 9(02) VALUE ZERO.                   
035700       77 WS-CIA-NOMBRE           PIC X(50) VALUE SPACES.                 
035800       77 WS-TIPO-NOMBRE          PIC X(50) VALUE SPACES.                 
035900       77 WS-CANT-FF              PIC 9(01) COMP VALUE ZERO.              
036000       77 WS-CANT-VEH             PIC 9(01) COMP VALUE ZERO.              
036100       77 WS-CANT-REC             PIC 9(01) COMP VALUE ZERO.              
036200*                                                                         
036300*  CORTE DE CONTROLE POR COMPANIA                                         
036400*                                                                         
036500       77 WS-CIA-ANT              PIC 9(05) VALUE ZERO.                   
036600       77 WS-PRIMEIRA-CIA-SW      PIC X     VALUE 'S'.                    
036700          88 WS-PRIMEIRA-CIA           VALUE 'S'.                         
036800*                                                                         
036900*  ACUMULADORES                                                           
037000*                                                                         
037100       77 ACUM-LINHAS             PIC 9(02) COMP VALUE 60.                
037200       77 ACUM-PAG                PIC 9(04) COMP VALUE ZERO.              
037300       77 ACUM-LIDOS              PIC 9(07) COMP VALUE ZERO.              
037400       77 ACUM-ACEITOS            PIC 9(07) COMP VALUE ZERO.              
037500       77 ACUM-REJEITADOS         PIC 9(07) COMP VALUE ZERO.              
037600       77 ACUM-CIA                PIC 9(05) COMP VALUE ZERO.              
037700*                                                                         
037800* FILE STATUS                                                             
037900*                                                                         
038000       77 FS-UBICAC               PIC X(02) VALUE SPACES.                 
038100       77 FS-TIPEQU               PIC X(02) VALUE SPACES.                 
038200       77 FS-COMPAN               PIC X(02) VALUE SPACES.                 
038300       77 FS-TURNOX               PIC X(02) VALUE SPACES.                 
038400       77 FS-BOMBER               PIC X(02) VALUE SPACES.                 
038500       77 FS-VEICUL               PIC X(02) VALUE SPACES.                 
038600       77 FS-RECURS               PIC X(02) VALUE SPACES.                 
038700       77 FS-EQUIPO               PIC X(02) VALUE SPACES.                 
038800       77 FS-EQUACE               PIC X(02) VALUE SPACES.                 
038900       77 FS-EQUREJ               PIC X(02) VALUE SPACES.                 
039000       77 FS-RELEQU               PIC X(02) VALUE SPACES.                 
039100       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.                 
039200       77 FS-ARQUIVO              PIC X(08) VALUE SPACES.                 
039300       77 FS-OPERACAO             PIC X(13) VALUE SPACES.                 
039400       77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.          
039500       77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.           
039600       77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.          
039700       77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.        
039800*                                                                         
039900*  LINHAS DO RELATORIO                                                    
040000*                                                                         
040100       01  CAB001.                                                        
040200          05 FILLER               PIC X(40) VALUE                         
040300             'CUERPO DE BOMBEROS - SAFE-RESCUE'.                          
040400          05 FILLER               PIC X(04) VALUE SPACES.                 
040500          05 FILLER               PIC X(06) VALUE 'PAG.: '.               
040600          05 CAB001-PAG           PIC Z.ZZ9.                              
040700          05 FILLER               PIC X(05) VALUE SPACES.                 
040800*                                                                         
040900       01  CAB002.                                                        
041000          05 FILLER               PIC X(20) VALUE                         
041100             'PROGRAMA = SRMEQU01'.                                       
041200          05 FILLER               PIC X(10) VALUE SPACES.                 
041300          05 FILLER               PIC X(06) VALUE 'FECHA:'.               
041400          05 CAB002-DIA           PIC 9(02)/.                             
041500          05 CAB002-MES           PIC 9(02)/.                             
041600          05 CAB002-ANO           PIC 9(04).                              
041700          05 FILLER               PIC X(10) VALUE SPACES.                 
041800*                                                                         
041900       01  CAB003.                                                        
042000          05 FILLER               PIC X(15) VALUE SPACES.                 
042100          05 FILLER               PIC X(45) VALUE                         
042200             'REPORTE DE EQUIPOS DE RESCATE POR COMPANIA'.                
042300          05 FILLER               PIC X(05) VALUE SPACES.                 
042400*                                                                         
042500       01  CAB004.                                                        
042600          05 FILLER               PIC X(110) VALUE ALL '='.               
042700*                                                                         
042800       01  CAB005.                                                        
042900          05 FILLER               PIC X(10) VALUE 'COMPANIA: '.           
043000          05 CAB005-CIA-ID        PIC ZZZZ9.                              
043100          05 FILLER               PIC X(03) VALUE SPACES.                 
043200          05 CAB005-CIA-NOMBRE    PIC X(50).                              
043300          05 FILLER               PIC X(10) VALUE SPACES.                 
043400*                                                                         
043500       01  CAB006.                                                        
043600          05 FILLER               PIC X(07) VALUE 'EQUIPO'.               
043700          05 FILLER               PIC X(02) VALUE SPACES.                 
043800          05 FILLER               PIC X(22) VALUE 'NOMBRE'.               
043900          05 FILLER               PIC X(22) VALUE 'LIDER'.                
044000          05 FILLER               PIC X(16) VALUE 'TIPO EQUIPO'.          
044100          05 FILLER               PIC X(16) VALUE 'TURNO'.                
044200          05 FILLER               PIC X(05) VALUE 'DUR'.                  
044300          05 FILLER               PIC X(06) VALUE 'MIEM'.                 
044400          05 FILLER               PIC X(10) VALUE 'ESTADO'.               
044500          05 FILLER               PIC X(04) VALUE 'FF'.                   
044600          05 FILLER               PIC X(04) VALUE 'VEH'.                  
044700          05 FILLER               PIC X(04) VALUE 'REC'.                  
044800          05 FILLER               PIC X(05) VALUE SPACES.                 
044900*                                                                         
045000       01  DET001.                                                        
045100          05 DET-EQU-ID           PIC ZZZZ9.                              
045200          05 FILLER               PIC X(02) VALUE SPACES.                 
045300          05 DET-NOMBRE           PIC X(20).                              
045400          05 FILLER               PIC X(02) VALUE SPACES.                 
045500          05 DET-LIDER            PIC X(20).                              
045600          05 FILLER               PIC X(02) VALUE SPACES.                 
045700          05 DET-TIPO             PIC X(14).                              
045800          05 FILLER               PIC X(02) VALUE SPACES.                 
045900          05 DET-TURNO            PIC X(14).                              
046000          05 FILLER               PIC X(02) VALUE SPACES.                 
046100          05 DET-DUR              PIC ZZ9.                                
046200          05 FILLER               PIC X(02) VALUE SPACES.                 
046300          05 DET-MIEM             PIC ZZ9.                                
046400          05 FILLER               PIC X(02) VALUE SPACES.                 
046500          05 DET-ESTADO           PIC X(08).                              
046600          05 FILLER               PIC X(02) VALUE SPACES.                 
046700          05 DET-FF                PIC Z9.                                
046800          05 FILLER               PIC X(02) VALUE SPACES.                 
046900          05 DET-VEH               PIC Z9.                                
047000          05 FILLER               PIC X(02) VALUE SPACES.                 
047100          05 DET-REC               PIC Z9.                                
047200          05 FILLER               PIC X(05) VALUE SPACES.                 
047300*                                                                         
047400       01  TOT-CIA.                                                       
047500          05 FILLER               PIC X(30) VALUE                         
047600             'TOTAL DE EQUIPOS ACEPTADOS CIA'.                            
047700          05 TOT-CIA-ID           PIC ZZZZ9.                              
047800          05 FILLER               PIC X(02) VALUE ': '.                   
047900          05 TOT-CIA-QTD          PIC ZZ.ZZ9.                             
048000          05 FILLER               PIC X(10) VALUE SPACES.                 
048100*                                                                         
048200       01  TOT-GER1.                                                      
048300          05 FILLER               PIC X(40) VALUE                         
048400             'TOTAL GENERAL DE EQUIPOS LEIDOS      :'.                    
048500          05 TOT-GER1-LIDOS       PIC ZZZ.ZZ9.                            
048600          05 FILLER               PIC X(10) VALUE SPACES.                 
048700*                                                                         
048800       01  TOT-GER2.                                                      
048900          05 FILLER               PIC X(40) VALUE                         
049000             'TOTAL GENERAL DE EQUIPOS ACEPTADOS   :'.                    
049100          05 TOT-GER2-ACE         PIC ZZZ.ZZ9.                            
049200          05 FILLER               PIC X(10) VALUE SPACES.                 
049300*                                                                         
049400       01  TOT-GER3.                                                      
049500          05 FILLER               PIC X(40) VALUE                         
049600             'TOTAL GENERAL DE EQUIPOS RECHAZADOS   :'.                   
049700          05 TOT-GER3-REJ         PIC ZZZ.ZZ9.                            
049800          05 FILLER               PIC X(10) VALUE SPACES.                 
049900*                                                                         
050000       PROCEDURE      DIVISION.                                           
050100                                                                          
050200*================================================================*        
050300       000-00-INICIO              SECTION.                                
050400*================================================================*        
050500           PERFORM 001-00-ABRIR-ARQUIVOS.                                 
050600           PERFORM 002-00-OBTER-DATA-HORA.                                
050700           PERFORM 010-00-CARREGAR-UBICACOES.                             
050800           PERFORM 011-00-CARREGAR-TIPOS-EQUIPO.                          
050900           PERFORM 012-00-CARREGAR-COMPANIAS.                             
051000           PERFORM 013-00-CARREGAR-TURNOS.                                
051100           PERFORM 014-00-CARREGAR-BOMBEIROS.                             
051200           PERFORM 015-00-CARREGAR-VEICULOS.                              
051300           PERFORM 016-00-CARREGAR-RECURSOS.                              
051400           PERFORM 020-00-VER-ARQ-VAZIO.                                  
051500           PERFORM 030-00-TRATAR-EQUIPO                                   
051600               UNTIL FS-EQUIPO    EQUAL '10'.                             
051700           PERFORM 060-00-IMPRIMIR-TOTAIS.                                
051800           PERFORM 090-00-FECHAR-ARQUIVOS.                                
051900           STOP RUN.                                                      
052000                                                                          
052100*================================================================*        
052200       001-00-ABRIR-ARQUIVOS      SECTION.                                
052300*================================================================*        
052400           MOVE FS-ABERTURA       TO FS-OPERACAO.                         
052500           OPEN INPUT  UBICAC                                             
052600                       TIPEQU                                             
052700                       COMPAN                                             
052800                       TURNOX                                             
052900                       BOMBER                                             
053000                       VEICUL                                             
053100                       RECURS                                             
053200                       EQUIPO                                             
053300                OUTPUT EQUACE                                             
053400                       EQUREJ                                             
053500                       RELEQU.                                            
053600           PERFORM 001-01-TESTAR-FS.                                      
053700                                                                          
053800       001-00-FIM.                EXIT.                                   
053900                                                                          
054000*================================================================*        
054100       001-01-TESTAR-FS           SECTION.                                
054200*================================================================*        
054300           PERFORM 001-02-FS-UBICAC.                                      
054400           PERFORM 001-03-FS-TIPEQU.                                      
054500           PERFORM 001-04-FS-COMPAN.                                      
054600           PERFORM 001-05-FS-TURNOX.                                      
054700           PERFORM 001-06-FS-BOMBER.                                      
054800           PERFORM 001-07-FS-VEICUL.                                      
054900           PERFORM 001-08-FS-RECURS.                                      
055000           PERFORM 001-09-FS-EQUIPO.                                      
055100           PERFORM 001-10-FS-EQUACE.                                      
055200           PERFORM 001-11-FS-EQUREJ.                                      
055300           PERFORM 001-12-FS-RELEQU.                                      
055400                                                                          
055500       001-01-FIM.                EXIT.                                   
055600                                                                          
055700*================================================================*        
055800       001-02-FS-UBICAC           SECTION.                                
055900*================================================================*        
056000           MOVE 'UBICAC'          TO FS-ARQUIVO.                          
056100           MOVE FS-UBICAC         TO FS-COD-STATUS.                       
056200                                                                          
056300           IF FS-UBICAC NOT EQUAL '00' AND '10'                           
056400               PERFORM 900-00-ERRO.                                       
056500                                                                          
056600       001-02-FIM.                EXIT.                                   
056700                                                                          
056800*================================================================*        
056900       001-03-FS-TIPEQU           SECTION.                                
057000*================================================================*        
057100           MOVE 'TIPEQU'          TO FS-ARQUIVO.                          
057200           MOVE FS-TIPEQU         TO FS-COD-STATUS.                       
057300                                                                          
057400           IF FS-TIPEQU NOT EQUAL '00' AND '10'                           
057500               PERFORM 900-00-ERRO.                                       
057600                                                                          
057700       001-03-FIM.                EXIT.                                   
057800                                                                          
057900*================================================================*        
058000       001-04-FS-COMPAN           SECTION.                                
058100*================================================================*        
058200           MOVE 'COMPAN'          TO FS-ARQUIVO.                          
058300           MOVE FS-COMPAN         TO FS-COD-STATUS.                       
058400                                                                          
058500           IF FS-COMPAN NOT EQUAL '00' AND '10'                           
058600               PERFORM 900-00-ERRO.                                       
058700                                                                          
058800       001-04-FIM.                EXIT.                                   
058900                                                                          
059000*================================================================*        
059100       001-05-FS-TURNOX           SECTION.                                
059200*================================================================*        
059300           MOVE 'TURNOX'          TO FS-ARQUIVO.                          
059400           MOVE FS-TURNOX         TO FS-COD-STATUS.                       
059500                                                                          
059600           IF FS-TURNOX NOT EQUAL '00' AND '10'                           
059700               PERFORM 900-00-ERRO.                                       
059800                                                                          
059900       001-05-FIM.                EXIT.                                   
060000                                                                          
060100*================================================================*        
060200       001-06-FS-BOMBER           SECTION.                                
060300*================================================================*        
060400           MOVE 'BOMBER'          TO FS-ARQUIVO.                          
060500           MOVE FS-BOMBER         TO FS-COD-STATUS.                       
060600                                                                          
060700           IF FS-BOMBER NOT EQUAL '00' AND '10'                           
060800               PERFORM 900-00-ERRO.                                       
060900                                                                          
061000       001-06-FIM.                EXIT.                                   
061100                                                                          
061200*================================================================*        
061300       001-07-FS-VEICUL           SECTION.                                
061400*================================================================*        
061500           MOVE 'VEICUL'          TO FS-ARQUIVO.                          
061600           MOVE FS-VEICUL         TO FS-COD-STATUS.                       
061700                                                                          
061800           IF FS-VEICUL NOT EQUAL '00' AND '10'                           
061900               PERFORM 900-00-ERRO.                                       
062000                                                                          
062100       001-07-FIM.                EXIT.                                   
062200                                                                          
062300*================================================================*        
062400       001-08-FS-RECURS           SECTION.                                
062500*================================================================*        
062600           MOVE 'RECURS'          TO FS-ARQUIVO.                          
062700           MOVE FS-RECURS         TO FS-COD-STATUS.                       
062800                                                                          
062900           IF FS-RECURS NOT EQUAL '00' AND '10'                           
063000               PERFORM 900-00-ERRO.                                       
063100                                                                          
063200       001-08-FIM.                EXIT.                                   
063300                                                                          
063400*================================================================*        
063500       001-09-FS-EQUIPO           SECTION.                                
063600*================================================================*        
063700           MOVE 'EQUIPO'          TO FS-ARQUIVO.                          
063800           MOVE FS-EQUIPO         TO FS-COD-STATUS.                       
063900                                                                          
064000           IF FS-EQUIPO NOT EQUAL '00' AND '10'                           
064100               PERFORM 900-00-ERRO.                                       
064200                                                                          
064300       001-09-FIM.                EXIT.                                   
064400                                                                          
064500*================================================================*        
064600       001-10-FS-EQUACE           SECTION.                                
064700*================================================================*        
064800           MOVE 'EQUACE'          TO FS-ARQUIVO.                          
064900           MOVE FS-EQUACE         TO FS-COD-STATUS.                       
065000                                                                          
065100           IF FS-EQUACE NOT EQUAL '00' AND '10'                           
065200               PERFORM 900-00-ERRO.                                       
065300                                                                          
065400       001-10-FIM.                EXIT.                                   
065500                                                                          
065600*================================================================*        
065700       001-11-FS-EQUREJ           SECTION.                                
065800*================================================================*        
065900           MOVE 'EQUREJ'          TO FS-ARQUIVO.                          
066000           MOVE FS-EQUREJ         TO FS-COD-STATUS.                       
066100                                                                          
066200           IF FS-EQUREJ NOT EQUAL '00' AND '10'                           
066300               PERFORM 900-00-ERRO.                                       
066400                                                                          
066500       001-11-FIM.                EXIT.                                   
066600                                                                          
066700*================================================================*        
066800       001-12-FS-RELEQU           SECTION.                                
066900*================================================================*        
067000           MOVE 'RELEQU'          TO FS-ARQUIVO.                          
067100           MOVE FS-RELEQU         TO FS-COD-STATUS.                       
067200                                                                          
067300           IF FS-RELEQU NOT EQUAL '00' AND '10'                           
067400               PERFORM 900-00-ERRO.                                       
067500                                                                          
067600       001-12-FIM.                EXIT.                                   
067700                                                                          
067800*================================================================*        
067900       002-00-OBTER-DATA-HORA     SECTION.                                
068000*================================================================*        
068100           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.             
068200           MOVE WS-ANO-SYS        TO CAB002-ANO.                          
068300           MOVE WS-MES-SYS        TO CAB002-MES.                          
068400           MOVE WS-DIA-SYS        TO CAB002-DIA.                          
068500                                                                          
068600       002-00-FIM.                EXIT.                                   
068700                                                                          
068800*================================================================*        
068900       010-00-CARREGAR-UBICACOES  SECTION.                                
069000*================================================================*        
069100           MOVE FS-LEITURA        TO FS-OPERACAO.                         
069200           READ UBICAC.                                                   
069300           PERFORM 001-02-FS-UBICAC.                                      
069400                                                                          
069500           IF FS-UBICAC EQUAL '10'                                        
069600               DISPLAY '* ARQUIVO UBICACION VAZIO *'                      
069700               DISPLAY '* PROGRAMA ENCERRADO      *'                      
069800               PERFORM 090-00-FECHAR-ARQUIVOS                             
069900               STOP RUN.                                                  
070000                                                                          
070100           PERFORM 010-01-EMPILHAR-UBICACAO                               
070200               UNTIL FS-UBICAC    EQUAL '10'.                             
070300                                                                          
070400       010-00-FIM.                EXIT.                                   
070500                                                                          
070600*================================================================*        
070700       010-01-EMPILHAR-UBICACAO   SECTION.                                
070800*================================================================*        
070900           ADD 1                  TO WS-QTD-UBICACAO.                     
071000           MOVE UBI-ID            TO TB-UBI-ID (WS-QTD-UBICACAO).         
071100           MOVE UBI-CALLE     TO TB-UBI-CALLE (WS-QTD-UBICACAO).          
071200           MOVE UBI-NUMERACION    TO                                      
071300                TB-UBI-NUMERACION (WS-QTD-UBICACAO).                      
071400           MOVE UBI-COMUNA    TO TB-UBI-COMUNA (WS-QTD-UBICACAO).         
071500           MOVE UBI-REGION    TO TB-UBI-REGION (WS-QTD-UBICACAO).         
071600                                                                          
071700           MOVE 'S'           TO TB-UBI-VALIDO (WS-QTD-UBICACAO).         
071800           IF UBI-NUMERACION NOT GREATER ZERO                             
071900               MOVE 'N'       TO TB-UBI-VALIDO (WS-QTD-UBICACAO)          
072000           ELSE IF UBI-CALLE EQUAL SPACES                                 
072100               MOVE 'N'       TO TB-UBI-VALIDO (WS-QTD-UBICACAO)          
072200           ELSE IF UBI-COMUNA EQUAL SPACES                                
072300               MOVE 'N'       TO TB-UBI-VALIDO (WS-QTD-UBICACAO)          
072400           ELSE IF UBI-REGION EQUAL SPACES                                
072500               MOVE 'N'       TO TB-UBI-VALIDO (WS-QTD-UBICACAO).         
072600                                                                          
072700           MOVE FS-LEITURA         TO FS-OPERACAO.                        
072800           READ UBICAC.                                                   
072900           PERFORM 001-02-FS-UBICAC.                                      
073000                                                                          
073100       010-01-FIM.                EXIT.                                   
073200                                                                          
073300*================================================================*        
073400       011-00-CARREGAR-TIPOS-EQUIPO SECTION.                              
073500*================================================================*        
073600           MOVE FS-LEITURA        TO FS-OPERACAO.                         
073700           READ TIPEQU.                                                   
073800           PERFORM 001-03-FS-TIPEQU.                                      
073900                                                                          
074000           IF FS-TIPEQU EQUAL '10'                                        
074100               DISPLAY '* ARQUIVO TIPO-EQUIPO VAZIO *'                    
074200               DISPLAY '* PROGRAMA ENCERRADO        *'                    
074300               PERFORM 090-00-FECHAR-ARQUIVOS                             
074400               STOP RUN.                                                  
074500                                                                          
074600           PERFORM 011-01-EMPILHAR-TIPO-EQUIPO                            
074700               UNTIL FS-TIPEQU    EQUAL '10'.                             
074800                                                                          
074900       011-00-FIM.                EXIT.                                   
075000                                                                          
075100*================================================================*        
075200       011-01-EMPILHAR-TIPO-EQUIPO SECTION.                               
075300*================================================================*        
075400           ADD 1                  TO WS-QTD-TIPEQU.                       
075500           MOVE TIP-ID             TO TB-TIP-ID (WS-QTD-TIPEQU).          
075600           MOVE TIP-NOMBRE     TO TB-TIP-NOMBRE (WS-QTD-TIPEQU).          
075700                                                                          
075800           MOVE 'S'            TO TB-TIP-VALIDO (WS-QTD-TIPEQU).          
075900           IF TIP-NOMBRE EQUAL SPACES                                     
076000               MOVE 'N'        TO TB-TIP-VALIDO (WS-QTD-TIPEQU).          
076100                                                                          
076200           MOVE FS-LEITURA         TO FS-OPERACAO.                        
076300           READ TIPEQU.                                                   
076400           PERFORM 001-03-FS-TIPEQU.                                      
076500                                                                          
076600       011-01-FIM.                EXIT.                                   
076700                                                                          
076800*================================================================*        
076900       012-00-CARREGAR-COMPANIAS  SECTION.                                
077000*================================================================*        
077100           MOVE FS-LEITURA        TO FS-OPERACAO.                         
077200           READ COMPAN.                                                   
077300           PERFORM 001-04-FS-COMPAN.                                      
077400                                                                          
077500           IF FS-COMPAN EQUAL '10'                                        
077600               DISPLAY '* ARQUIVO COMPANIA VAZIO *'                       
077700               DISPLAY '* PROGRAMA ENCERRADO     *'                       
077800               PERFORM 090-00-FECHAR-ARQUIVOS                             
077900               STOP RUN.                                                  
078000                                                                          
078100           PERFORM 012-01-EMPILHAR-COMPANIA                               
078200               UNTIL FS-COMPAN    EQUAL '10'.                             
078300                                                                          
078400       012-00-FIM.                EXIT.                                   
078500                                                                          
078600*================================================================*        
078700       012-01-EMPILHAR-COMPANIA   SECTION.                                
078800*================================================================*        
078900           ADD 1                  TO WS-QTD-CIA.                          
079000           MOVE CIA-ID             TO TB-CIA-ID (WS-QTD-CIA).             
079100           MOVE CIA-NOMBRE         TO TB-CIA-NOMBRE (WS-QTD-CIA).         
079200           MOVE CIA-UBI-ID         TO TB-CIA-UBI-ID (WS-QTD-CIA).         
079300                                                                          
079400           MOVE 'S'                TO TB-CIA-VALIDO (WS-QTD-CIA).         
079500           IF CIA-NOMBRE EQUAL SPACES                                     
079600               MOVE 'N'            TO TB-CIA-VALIDO (WS-QTD-CIA)          
079700           ELSE                                                           
079800               PERFORM 012-02-VERIFICAR-NOMBRE-UNICO                      
079900                   VARYING IX-CIA  FROM 1 BY 1                            
080000                   UNTIL IX-CIA    GREATER WS-QTD-CIA.                    
080100                                                                          
080200           IF TB-CIA-VALIDO (WS-QTD-CIA) EQUAL 'S'                        
080300               SET IX-UBI          TO 1                                   
080400               SEARCH ALL TB-UBI                                          
080500                   AT END                                                 
080600                       MOVE 'N'    TO TB-CIA-VALIDO (WS-QTD-CIA)          
080700                   WHEN TB-UBI-ID (IX-UBI) EQUAL CIA-UBI-ID               
080800                       IF TB-UBI-VALIDO (IX-UBI) NOT EQUAL 'S'            
080900                           MOVE 'N' TO TB-CIA-VALIDO (WS-QTD-CIA).        
081000                                                                          
081100           MOVE FS-LEITURA         TO FS-OPERACAO.                        
081200           READ COMPAN.                                                   
081300           PERFORM 001-04-FS-COMPAN.                                      
081400                                                                          
081500       012-01-FIM.                EXIT.                                   
081600                                                                          
081700*================================================================*        
081800       012-02-VERIFICAR-NOMBRE-UNICO SECTION.                             
081900*================================================================*        
082000           IF IX-CIA NOT EQUAL WS-QTD-CIA                                 
082100              AND TB-CIA-NOMBRE (IX-CIA) EQUAL CIA-NOMBRE                 
082200               MOVE 'N'            TO TB-CIA-VALIDO (WS-QTD-CIA).         
082300                                                                          
082400       012-02-FIM.                EXIT.                                   
082500                                                                          
082600*================================================================*        
082700       013-00-CARREGAR-TURNOS     SECTION.                                
082800*================================================================*        
082900           MOVE FS-LEITURA        TO FS-OPERACAO.                         
083000           READ TURNOX.                                                   
083100           PERFORM 001-05-FS-TURNOX.                                      
083200                                                                          
083300           IF FS-TURNOX EQUAL '10'                                        
083400               DISPLAY '* ARQUIVO TURNO VAZIO    *'                       
083500               DISPLAY '* PROGRAMA ENCERRADO     *'                       
083600               PERFORM 090-00-FECHAR-ARQUIVOS                             
083700               STOP RUN.                                                  
083800                                                                          
083900           PERFORM 013-01-EMPILHAR-TURNO                                  
084000               UNTIL FS-TURNOX    EQUAL '10'.                             
084100                                                                          
084200       013-00-FIM.                EXIT.                                   
084300                                                                          
084400*================================================================*        
084500       013-01-EMPILHAR-TURNO      SECTION.                                
084600*================================================================*        
084700           ADD 1                  TO WS-QTD-TUR.                          
084800           MOVE TUR-ID             TO TB-TUR-ID (WS-QTD-TUR).             
084900           MOVE TUR-NOMBRE         TO TB-TUR-NOMBRE (WS-QTD-TUR).         
085000                                                                          
085100           MOVE 'S'                TO TB-TUR-VALIDO (WS-QTD-TUR).         
085200           MOVE 0                 TO TB-TUR-DURACION (WS-QTD-TUR).        
085300                                                                          
085400           IF TUR-NOMBRE EQUAL SPACES                                     
085500               MOVE 'N'            TO TB-TUR-VALIDO (WS-QTD-TUR)          
085600           ELSE IF TUR-FECHA-INICIO EQUAL ZERO                            
085700               MOVE 'N'            TO TB-TUR-VALIDO (WS-QTD-TUR)          
085800           ELSE IF TUR-FECHA-FIN EQUAL ZERO                               
085900               MOVE 'N'            TO TB-TUR-VALIDO (WS-QTD-TUR)          
086000           ELSE                                                           
086100               PERFORM 013-02-CALCULAR-DURACAO                            
086200               IF WS-SEG-DIF NOT GREATER ZERO                             
086300                   MOVE 'N'        TO TB-TUR-VALIDO (WS-QTD-TUR)          
086400               ELSE IF WS-DUR-HORAS GREATER 99                            
086500                   MOVE 'N'        TO TB-TUR-VALIDO (WS-QTD-TUR)          
086600               ELSE                                                       
086700                   MOVE WS-DUR-HORAS                                      
086800                                  TO TB-TUR-DURACION (WS-QTD-TUR).        
086900                                                                          
087000           MOVE FS-LEITURA         TO FS-OPERACAO.                        
087100           READ TURNOX.                                                   
087200           PERFORM 001-05-FS-TURNOX.                                      
087300                                                                          
087400       013-01-FIM.                EXIT.                                   
087500                                                                          
087600*================================================================*        
087700       013-02-CALCULAR-DURACAO    SECTION.                                
087800*================================================================*        
087900           MOVE TUR-FI-ANO         TO WS-CALC-ANO.                        
088000           MOVE TUR-FI-MES         TO WS-CALC-MES.                        
088100           MOVE TUR-FI-DIA         TO WS-CALC-DIA.                        
088200           PERFORM 013-03-CALC-ORDINAL.                                   
088300           MOVE WS-CALC-ORD        TO WS-ORD-INI.                         
088400                                                                          
088500           MOVE TUR-FF-ANO         TO WS-CALC-ANO.                        
088600           MOVE TUR-FF-MES         TO WS-CALC-MES.                        
088700           MOVE TUR-FF-DIA         TO WS-CALC-DIA.                        
088800           PERFORM 013-03-CALC-ORDINAL.                                   
088900           MOVE WS-CALC-ORD        TO WS-ORD-FIN.                         
089000                                                                          
089100           SUBTRACT WS-ORD-INI     FROM WS-ORD-FIN                        
089200                                   GIVING WS-DIAS-DIF.                    
089300                                                                          
089400           MULTIPLY WS-DIAS-DIF    BY 86400 GIVING WS-SEG-DIF.            
089500                                                                          
089600           MULTIPLY TUR-FF-HOR     BY 3600 GIVING WS-COCIENTE.            
089700           ADD WS-COCIENTE         TO WS-SEG-DIF.                         
089800           MULTIPLY TUR-FF-MIN     BY 60 GIVING WS-COCIENTE.              
089900           ADD WS-COCIENTE         TO WS-SEG-DIF.                         
090000           ADD TUR-FF-SEG          TO WS-SEG-DIF.                         
090100                                                                          
090200           MULTIPLY TUR-FI-HOR     BY 3600 GIVING WS-COCIENTE.            
090300           SUBTRACT WS-COCIENTE    FROM WS-SEG-DIF.                       
090400           MULTIPLY TUR-FI-MIN     BY 60 GIVING WS-COCIENTE.              
090500           SUBTRACT WS-COCIENTE    FROM WS-SEG-DIF.                       
090600           SUBTRACT TUR-FI-SEG     FROM WS-SEG-DIF.                       
090700                                                                          
090800           DIVIDE WS-SEG-DIF       BY 3600 GIVING WS-DUR-HORAS.           
090900                                                                          
091000       013-02-FIM.                EXIT.                                   
091100                                                                          
091200*================================================================*        
091300       013-03-CALC-ORDINAL        SECTION.                                
091400*================================================================*        
091500           MULTIPLY WS-CALC-ANO    BY 365 GIVING WS-CALC-ORD.             
091600                                                                          
091700           DIVIDE WS-CALC-ANO      BY 4                                   
091800                                   GIVING WS-COCIENTE                     
091900                                   REMAINDER WS-RESTO.                    
092000           ADD WS-COCIENTE         TO WS-CALC-ORD.                        
092100                                                                          
092200           DIVIDE WS-CALC-ANO      BY 100                                 
092300                                   GIVING WS-COCIENTE                     
092400                                   REMAINDER WS-RESTO.                    
092500           SUBTRACT WS-COCIENTE    FROM WS-CALC-ORD.                      
092600                                                                          
092700           DIVIDE WS-CALC-ANO      BY 400                                 
092800                                   GIVING WS-COCIENTE                     
092900                                   REMAINDER WS-RESTO.                    
093000           ADD WS-COCIENTE         TO WS-CALC-ORD.                        
093100                                                                          
093200           ADD TB-DIAS-ACUM (WS-CALC-MES) TO WS-CALC-ORD.                 
093300           ADD WS-CALC-DIA         TO WS-CALC-ORD.                        
093400                                                                          
093500           PERFORM 013-04-VERIFICAR-BISIESTO.                             
093600                                                                          
093700           IF WS-ANO-BISIESTO AND WS-CALC-MES GREATER 2                   
093800               ADD 1               TO WS-CALC-ORD.                        
093900                                                                          
094000       013-03-FIM.                EXIT.                                   
094100                                                                          
094200*================================================================*        
094300       013-04-VERIFICAR-BISIESTO  SECTION.                                
094400*================================================================*        
094500           MOVE 'N'                TO WS-BISIESTO-SW.                     
094600                                                                          
094700           DIVIDE WS-CALC-ANO      BY 4                                   
094800                                   GIVING WS-COCIENTE                     
094900                                   REMAINDER WS-RESTO.                    
095000           IF WS-RESTO EQUAL ZERO                                         
095100               MOVE 'S'            TO WS-BISIESTO-SW                      
095200               DIVIDE WS-CALC-ANO  BY 100                                 
095300                                   GIVING WS-COCIENTE                     
095400                                   REMAINDER WS-RESTO                     
095500               IF WS-RESTO EQUAL ZERO                                     
095600                   MOVE 'N'        TO WS-BISIESTO-SW                      
095700                   DIVIDE WS-CALC-ANO BY 400                              
095800                                   GIVING WS-COCIENTE                     
095900                                   REMAINDER WS-RESTO                     
096000                   IF WS-RESTO EQUAL ZERO                                 
096100                       MOVE 'S'    TO WS-BISIESTO-SW.                     
096200                                                                          
096300       013-04-FIM.                EXIT.                                   
096400                                                                          
096500*================================================================*        
096600       014-00-CARREGAR-BOMBEIROS  SECTION.                                
096700*================================================================*        
096800           MOVE FS-LEITURA        TO FS-OPERACAO.                         
096900           READ BOMBER.                                                   
097000           PERFORM 001-06-FS-BOMBER.                                      
097100                                                                          
097200           IF FS-BOMBER EQUAL '10'                                        
097300               DISPLAY '* ARQUIVO BOMBERO VAZIO  *'                       
097400               DISPLAY '* PROGRAMA ENCERRADO     *'                       
097500               PERFORM 090-00-FECHAR-ARQUIVOS                             
097600               STOP RUN.                                                  
097700                                                                          
097800           PERFORM 014-01-EMPILHAR-BOMBEIRO                               
097900               UNTIL FS-BOMBER    EQUAL '10'.                             
098000                                                                          
098100       014-00-FIM.                EXIT.                                   
098200                                                                          
098300*================================================================*        
098400       014-01-EMPILHAR-BOMBEIRO   SECTION.                                
098500*================================================================*        
098600           ADD 1                  TO WS-QTD-BOM.                          
098700           MOVE BOM-ID             TO TB-BOM-ID (WS-QTD-BOM).             
098800                                                                          
098900           MOVE FS-LEITURA         TO FS-OPERACAO.                        
099000           READ BOMBER.                                                   
099100           PERFORM 001-06-FS-BOMBER.                                      
099200                                                                          
099300       014-01-FIM.                EXIT.                                   
099400                                                                          
099500*================================================================*        
099600       015-00-CARREGAR-VEICULOS   SECTION.                                
099700*================================================================*        
099800           MOVE FS-LEITURA        TO FS-OPERACAO.                         
099900           READ VEICUL.                                                   
100000           PERFORM 001-07-FS-VEICUL.                                      
100100                                                                          
100200           IF FS-VEICUL EQUAL '10'                                        
100300               DISPLAY '* ARQUIVO VEHICULO VAZIO *'                       
100400               DISPLAY '* PROGRAMA ENCERRADO     *'                       
100500               PERFORM 090-00-FECHAR-ARQUIVOS                             
100600               STOP RUN.                                                  
100700                                                                          
100800           PERFORM 015-01-EMPILHAR-VEICULO                                
100900               UNTIL FS-VEICUL    EQUAL '10'.                             
101000                                                                          
101100       015-00-FIM.                EXIT.                                   
101200                                                                          
101300*================================================================*        
101400       015-01-EMPILHAR-VEICULO    SECTION.                                
101500*================================================================*        
101600           ADD 1                  TO WS-QTD-VEH.                          
101700           MOVE VEH-ID             TO TB-VEH-ID (WS-QTD-VEH).             
101800                                                                          
101900           MOVE FS-LEITURA         TO FS-OPERACAO.                        
102000           READ VEICUL.                                                   
102100           PERFORM 001-07-FS-VEICUL.                                      
102200                                                                          
102300       015-01-FIM.                EXIT.                                   
102400                                                                          
102500*================================================================*        
102600       016-00-CARREGAR-RECURSOS   SECTION.                                
102700*================================================================*        
102800           MOVE FS-LEITURA        TO FS-OPERACAO.                         
102900           READ RECURS.                                                   
103000           PERFORM 001-08-FS-RECURS.                                      
103100                                                                          
103200           IF FS-RECURS EQUAL '10'                                        
103300               DISPLAY '* ARQUIVO RECURSO VAZIO  *'                       
103400               DISPLAY '* PROGRAMA ENCERRADO     *'                       
103500               PERFORM 090-00-FECHAR-ARQUIVOS                             
103600               STOP RUN.                                                  
103700                                                                          
103800           PERFORM 016-01-EMPILHAR-RECURSO                                
103900               UNTIL FS-RECURS    EQUAL '10'.                             
104000                                                                          
104100       016-00-FIM.                EXIT.                                   
104200                                                                          
104300*================================================================*        
104400       016-01-EMPILHAR-RECURSO    SECTION.                                
104500*================================================================*        
104600           ADD 1                  TO WS-QTD-REC.                          
104700           MOVE REC-ID             TO TB-REC-ID (WS-QTD-REC).             
104800                                                                          
104900           MOVE 'S'                TO TB-REC-VALIDO (WS-QTD-REC).         
105000           IF REC-NOMBRE EQUAL SPACES                                     
105100               MOVE 'N'            TO TB-REC-VALIDO (WS-QTD-REC)          
105200           ELSE IF REC-TIPO-RECURSO EQUAL SPACES                          
105300               MOVE 'N'            TO TB-REC-VALIDO (WS-QTD-REC)          
105400           ELSE IF REC-CANTIDAD NOT NUMERIC                               
105500               MOVE 'N'            TO TB-REC-VALIDO (WS-QTD-REC).         
105600                                                                          
105700           MOVE FS-LEITURA         TO FS-OPERACAO.                        
105800           READ RECURS.                                                   
105900           PERFORM 001-08-FS-RECURS.                                      
106000                                                                          
106100       016-01-FIM.                EXIT.                                   
106200                                                                          
106300*================================================================*        
106400       020-00-VER-ARQ-VAZIO       SECTION.                                
106500*================================================================*        
106600           PERFORM 021-00-LER-EQUIPO.                                     
106700                                                                          
106800           IF FS-EQUIPO EQUAL '10'                                        
106900               DISPLAY '* ARQUIVO EQUIPO VAZIO   *'                       
107000               DISPLAY '* PROGRAMA ENCERRADO     *'                       
107100               PERFORM 090-00-FECHAR-ARQUIVOS                             
107200               STOP RUN.                                                  
107300                                                                          
107400       020-00-FIM.                EXIT.                                   
107500                                                                          
107600*================================================================*        
107700       021-00-LER-EQUIPO          SECTION.                                
107800*================================================================*        
107900           MOVE FS-LEITURA        TO FS-OPERACAO.                         
108000           READ EQUIPO.                                                   
108100                                                                          
108200           IF FS-EQUIPO NOT EQUAL '10'                                    
108300               PERFORM 001-09-FS-EQUIPO.                                  
108400                                                                          
108500       021-00-FIM.                EXIT.                                   
108600                                                                          
108700*================================================================*        
108800       030-00-TRATAR-EQUIPO       SECTION.                                
108900*================================================================*        
109000           MOVE FS-GRAVACAO       TO FS-OPERACAO.                         
109100           SET WS-EQUIPO-ACEITO   TO TRUE.                                
109200           MOVE SPACES            TO WS-MOTIVO-REJEICAO.                  
109300                                                                          
109400           PERFORM 031-00-VALIDAR-TURNO-REF.                              
109500           IF WS-EQUIPO-RECHAZADO                                         
109600               GO TO 030-08-REGISTRAR.                                    
109700                                                                          
109800           PERFORM 032-00-VALIDAR-COMPANIA-REF.                           
109900           IF WS-EQUIPO-RECHAZADO                                         
110000               GO TO 030-08-REGISTRAR.                                    
110100                                                                          
110200           PERFORM 033-00-VALIDAR-TIPO-EQUIPO-REF.                        
110300           IF WS-EQUIPO-RECHAZADO                                         
110400               GO TO 030-08-REGISTRAR.                                    
110500                                                                          
110600           PERFORM 034-00-VALIDAR-BOMBEROS-REF.                           
110700           IF WS-EQUIPO-RECHAZADO                                         
110800               GO TO 030-08-REGISTRAR.                                    
110900                                                                          
111000           PERFORM 035-00-VALIDAR-VEICULOS-REF.                           
111100           IF WS-EQUIPO-RECHAZADO                                         
111200               GO TO 030-08-REGISTRAR.                                    
111300                                                                          
111400           PERFORM 036-00-VALIDAR-RECURSOS-REF.                           
111500           IF WS-EQUIPO-RECHAZADO                                         
111600               GO TO 030-08-REGISTRAR.                                    
111700                                                                          
111800           PERFORM 037-00-VALIDAR-CAMPOS-EQUIPO.                          
111900                                                                          
112000       030-08-REGISTRAR.                                                  
112100           IF WS-EQUIPO-ACEITO                                            
112200               PERFORM 040-00-GRAVAR-ACEITO                               
112300               PERFORM 050-00-IMPRESSAO                                   
112400           ELSE                                                           
112500               PERFORM 041-00-GRAVAR-REJEITADO.                           
112600                                                                          
112700           ADD 1                  TO ACUM-LIDOS.                          
112800                                                                          
112900           PERFORM 021-00-LER-EQUIPO.                                     
113000                                                                          
113100       030-00-FIM.                EXIT.                                   
113200                                                                          
113300*================================================================*        
113400       031-00-VALIDAR-TURNO-REF   SECTION.                                
113500*================================================================*        
113600           SET IX-TUR              TO 1.                                  
113700           SEARCH ALL TB-TUR                                              
113800               AT END                                                     
113900                   SET WS-EQUIPO-RECHAZADO TO TRUE                        
114000                   MOVE 'TURNO NO ENCONTRADO' TO WS-MOT-TEXTO             
114100                   MOVE EQU-TURNO-ID TO WS-MOT-ID                         
114200               WHEN TB-TUR-ID (IX-TUR) EQUAL EQU-TURNO-ID                 
114300                   IF TB-TUR-VALIDO (IX-TUR) NOT EQUAL 'S'                
114400                       SET WS-EQUIPO-RECHAZADO TO TRUE                    
114500                       MOVE 'TURNO REFERENCIADO NO VALIDO'                
114600                                   TO WS-MOT-TEXTO                        
114700                       MOVE EQU-TURNO-ID TO WS-MOT-ID                     
114800                   ELSE                                                   
114900                       MOVE TB-TUR-NOMBRE (IX-TUR)                        
115000                                   TO WS-TURNO-NOMBRE                     
115100                       MOVE TB-TUR-DURACION (IX-TUR)                      
115200                                   TO WS-TURNO-DURACION.                  
115300                                                                          
115400       031-00-FIM.                EXIT.                                   
115500                                                                          
115600*================================================================*        
115700       032-00-VALIDAR-COMPANIA-REF SECTION.                               
115800*================================================================*        
115900           SET IX-CIA               TO 1.                                 
116000           SEARCH ALL TB-CIA                                              
116100               AT END                                                     
116200                   SET WS-EQUIPO-RECHAZADO TO TRUE                        
116300                   MOVE 'COMPANIA NO ENCONTRADA' TO WS-MOT-TEXTO          
116400                   MOVE EQU-COMPANIA-ID TO WS-MOT-ID                      
116500               WHEN TB-CIA-ID (IX-CIA) EQUAL EQU-COMPANIA-ID              
116600                   IF TB-CIA-VALIDO (IX-CIA) NOT EQUAL 'S'                
116700                       SET WS-EQUIPO-RECHAZADO TO TRUE                    
116800                       MOVE 'COMPANIA O UBICACION NO VALIDA'              
116900                                   TO WS-MOT-TEXTO                        
117000                       MOVE EQU-COMPANIA-ID TO WS-MOT-ID                  
117100                   ELSE                                                   
117200                       MOVE TB-CIA-NOMBRE (IX-CIA)                        
117300                                   TO WS-CIA-NOMBRE.                      
117400                                                                          
117500       032-00-FIM.                EXIT.                                   
117600                                                                          
117700*================================================================*        
117800       033-00-VALIDAR-TIPO-EQUIPO-REF SECTION.                            
117900*================================================================*        
118000           SET IX-TIP               TO 1.                                 
118100           SEARCH ALL TB-TIP                                              
118200               AT END                                                     
118300                   SET WS-EQUIPO-RECHAZADO TO TRUE                        
118400                   MOVE 'TIPO DE EQUIPO NO ENCONTRADO'                    
118500                               TO WS-MOT-TEXTO                            
118600                   MOVE EQU-TIPO-EQUIPO-ID TO WS-MOT-ID                   
118700               WHEN TB-TIP-ID (IX-TIP) EQUAL EQU-TIPO-EQUIPO-ID           
118800                   IF TB-TIP-VALIDO (IX-TIP) NOT EQUAL 'S'                
118900                       SET WS-EQUIPO-RECHAZADO TO TRUE                    
119000                       MOVE 'TIPO DE EQUIPO NO VALIDO'                    
119100                                   TO WS-MOT-TEXTO                        
119200                       MOVE EQU-TIPO-EQUIPO-ID TO WS-MOT-ID               
119300                   ELSE                                                   
119400                       MOVE TB-TIP-NOMBRE (IX-TIP)                        
119500                                   TO WS-TIPO-NOMBRE.                     
119600                                                                          
119700       033-00-FIM.                EXIT.                                   
119800                                                                          
119900*================================================================*        
120000       034-00-VALIDAR-BOMBEROS-REF SECTION.                               
120100*================================================================*        
120200           MOVE 0                  TO WS-CANT-FF.                         
120300           PERFORM 034-01-VALIDAR-UM-BOMBERO                              
120400               VARYING IX-ASIG     FROM 1 BY 1                            
120500               UNTIL IX-ASIG       GREATER 3.                             
120600                                                                          
120700       034-00-FIM.                EXIT.                                   
120800                                                                          
120900*================================================================*        
121000       034-01-VALIDAR-UM-BOMBERO  SECTION.                                
121100*================================================================*        
121200           IF WS-EQUIPO-ACEITO AND                                        
121300              EQU-BOMBERO-ID (IX-ASIG) NOT EQUAL ZERO                     
121400               SET IX-BOM          TO 1                                   
121500               SEARCH ALL TB-BOM                                          
121600                   AT END                                                 
121700                       SET WS-EQUIPO-RECHAZADO TO TRUE                    
121800                       MOVE 'BOMBERO NO ENCONTRADO'                       
121900                                   TO WS-MOT-TEXTO                        
122000                       MOVE EQU-BOMBERO-ID (IX-ASIG) TO WS-MOT-ID         
122100                   WHEN TB-BOM-ID (IX-BOM)                                
122200                            EQUAL EQU-BOMBERO-ID (IX-ASIG)                
122300                       ADD 1        TO WS-CANT-FF.                        
122400                                                                          
122500       034-01-FIM.                EXIT.                                   
122600                                                                          
122700*================================================================*        
122800       035-00-VALIDAR-VEICULOS-REF SECTION.                               
122900*================================================================*        
123000           MOVE 0                  TO WS-CANT-VEH.                        
123100           PERFORM 035-01-VALIDAR-UM-VEICULO                              
123200               VARYING IX-ASIG     FROM 1 BY 1                            
123300               UNTIL IX-ASIG       GREATER 3.                             
123400                                                                          
123500       035-00-FIM.                EXIT.                                   
123600                                                                          
123700*================================================================*        
123800       035-01-VALIDAR-UM-VEICULO  SECTION.                                
123900*================================================================*        
124000           IF WS-EQUIPO-ACEITO AND                                        
124100              EQU-VEHICULO-ID (IX-ASIG) NOT EQUAL ZERO                    
124200               SET IX-VEH          TO 1                                   
124300               SEARCH ALL TB-VEH                                          
124400                   AT END                                                 
124500                       SET WS-EQUIPO-RECHAZADO TO TRUE                    
124600                       MOVE 'VEHICULO NO ENCONTRADO'                      
124700                                   TO WS-MOT-TEXTO                        
124800                       MOVE EQU-VEHICULO-ID (IX-ASIG) TO WS-MOT-ID        
124900                   WHEN TB-VEH-ID (IX-VEH)                                
125000                            EQUAL EQU-VEHICULO-ID (IX-ASIG)               
125100                       ADD 1        TO WS-CANT-VEH.                       
125200                                                                          
125300       035-01-FIM.                EXIT.                                   
125400                                                                          
125500*================================================================*        
125600       036-00-VALIDAR-RECURSOS-REF SECTION.                               
125700*================================================================*        
125800           MOVE 0                  TO WS-CANT-REC.                        
125900           PERFORM 036-01-VALIDAR-UM-RECURSO                              
126000               VARYING IX-ASIG     FROM 1 BY 1                            
126100               UNTIL IX-ASIG       GREATER 3.                             
126200                                                                          
126300       036-00-FIM.                EXIT.                                   
126400                                                                          
126500*================================================================*        
126600       036-01-VALIDAR-UM-RECURSO  SECTION.                                
126700*================================================================*        
126800           IF WS-EQUIPO-ACEITO AND                                        
126900              EQU-RECURSO-ID (IX-ASIG) NOT EQUAL ZERO                     
127000               SET IX-REC          TO 1                                   
127100               SEARCH ALL TB-REC                                          
127200                   AT END                                                 
127300                       SET WS-EQUIPO-RECHAZADO TO TRUE                    
127400                       MOVE 'RECURSO NO ENCONTRADO'                       
127500                                   TO WS-MOT-TEXTO                        
127600                       MOVE EQU-RECURSO-ID (IX-ASIG) TO WS-MOT-ID         
127700                   WHEN TB-REC-ID (IX-REC)                                
127800                            EQUAL EQU-RECURSO-ID (IX-ASIG)                
127900                       IF TB-REC-VALIDO (IX-REC) NOT EQUAL 'S'            
128000                           SET WS-EQUIPO-RECHAZADO TO TRUE                
128100                           MOVE 'RECURSO REFERENCIADO NO VALIDO'          
128200                                       TO WS-MOT-TEXTO                    
128300                           MOVE EQU-RECURSO-ID (IX-ASIG)                  
128400                                       TO WS-MOT-ID                       
128500                       ELSE                                               
128600                           ADD 1    TO WS-CANT-REC.                       
128700                                                                          
128800       036-01-FIM.                EXIT.                                   
128900                                                                          
129000*================================================================*        
129100       037-00-VALIDAR-CAMPOS-EQUIPO SECTION.                              
129200*================================================================*        
129300           IF EQU-NOMBRE EQUAL SPACES                                     
129400               SET WS-EQUIPO-RECHAZADO TO TRUE                            
129500               MOVE 'NOMBRE DE EQUIPO REQUERIDO' TO WS-MOT-TEXTO          
129600               MOVE EQU-ID          TO WS-MOT-ID                          
129700           ELSE IF EQU-LIDER EQUAL SPACES                                 
129800               SET WS-EQUIPO-RECHAZADO TO TRUE                            
129900               MOVE 'LIDER DE EQUIPO REQUERIDO' TO WS-MOT-TEXTO           
130000               MOVE EQU-ID          TO WS-MOT-ID                          
130100           ELSE IF EQU-CANT-MIEMBROS NOT NUMERIC                          
130200               SET WS-EQUIPO-RECHAZADO TO TRUE                            
130300               MOVE 'CANTIDAD DE MIEMBROS INVALIDA'                       
130400                                   TO WS-MOT-TEXTO                        
130500               MOVE EQU-ID          TO WS-MOT-ID.                         
130600                                                                          
130700       037-00-FIM.                EXIT.                                   
130800                                                                          
130900*================================================================*        
131000       040-00-GRAVAR-ACEITO        SECTION.                               
131100*================================================================*        
131200           MOVE REG-EQUIPO          TO REG-EQUIPO-ACEITO.                 
131300                                                                          
131400           WRITE REG-EQUIPO-ACEITO.                                       
131500           PERFORM 001-10-FS-EQUACE.                                      
131600                                                                          
131700           ADD 1                    TO ACUM-ACEITOS.                      
131800                                                                          
131900       040-00-FIM.                 EXIT.                                  
132000                                                                          
132100*================================================================*        
132200       041-00-GRAVAR-REJEITADO     SECTION.                               
132300*================================================================*        
132400           MOVE REG-EQUIPO          TO REJ-EQUIPO.                        
132500           MOVE WS-MOTIVO-REJEICAO  TO REJ-MOTIVO.                        
132600                                                                          
132700           WRITE REG-EQUIPO-RECHAZADO.                                    
132800           PERFORM 001-11-FS-EQUREJ.                                      
132900                                                                          
133000           ADD 1                    TO ACUM-REJEITADOS.                   
133100                                                                          
133200       041-00-FIM.                 EXIT.                                  
133300                                                                          
133400*================================================================*        
133500       050-00-IMPRESSAO            SECTION.                               
133600*================================================================*        
133700           IF WS-CIA-ANT NOT EQUAL EQU-COMPANIA-ID                        
133800               IF NOT WS-PRIMEIRA-CIA                                     
133900                   PERFORM 052-00-QUEBRA-COMPANIA                         
134000               END-IF                                                     
134100               PERFORM 053-00-CABECALHO-COMPANIA                          
134200               MOVE EQU-COMPANIA-ID TO WS-CIA-ANT                         
134300               MOVE 'N'             TO WS-PRIMEIRA-CIA-SW.                
134400                                                                          
134500           IF ACUM-LINHAS GREATER 55                                      
134600               PERFORM 051-00-CABECALHOS.                                 
134700                                                                          
134800           MOVE EQU-ID              TO DET-EQU-ID.                        
134900           MOVE EQU-NOMBRE          TO DET-NOMBRE.                        
135000           MOVE EQU-LIDER           TO DET-LIDER.                         
135100           MOVE WS-TIPO-NOMBRE      TO DET-TIPO.                          
135200           MOVE WS-TURNO-NOMBRE     TO DET-TURNO.                         
135300           MOVE WS-TURNO-DURACION   TO DET-DUR.                           
135400           MOVE EQU-CANT-MIEMBROS   TO DET-MIEM.                          
135500           MOVE WS-CANT-FF          TO DET-FF.                            
135600           MOVE WS-CANT-VEH         TO DET-VEH.                           
135700           MOVE WS-CANT-REC         TO DET-REC.                           
135800                                                                          
135900           IF EQU-ACTIVO                                                  
136000               MOVE 'ACTIVO'        TO DET-ESTADO                         
136100           ELSE                                                           
136200               MOVE 'INACTIVO'      TO DET-ESTADO.                        
136300                                                                          
136400           WRITE REG-RELEQUIPO      FROM DET001 AFTER 1.                  
136500           PERFORM 001-12-FS-RELEQU.                                      
136600                                                                          
136700           ADD 1                    TO ACUM-LINHAS ACUM-CIA.              
136800                                                                          
136900       050-00-FIM.                 EXIT.                                  
137000                                                                          
137100*================================================================*        
137200       051-00-CABECALHOS           SECTION.                               
137300*================================================================*        
137400           ADD 1                    TO ACUM-PAG.                          
137500           MOVE ACUM-PAG            TO CAB001-PAG.                        
137600                                                                          
137700           WRITE REG-RELEQUIPO      FROM CAB001                           
137800                                    AFTER ADVANCING C01.                  
137900           PERFORM 001-12-FS-RELEQU.                                      
138000                                                                          
138100           WRITE REG-RELEQUIPO      FROM CAB002 AFTER 1.                  
138200           PERFORM 001-12-FS-RELEQU.                                      
138300                                                                          
138400           WRITE REG-RELEQUIPO      FROM CAB003 AFTER 2.                  
138500           PERFORM 001-12-FS-RELEQU.                                      
138600                                                                          
138700           WRITE REG-RELEQUIPO      FROM CAB004 AFTER 2.                  
138800           PERFORM 001-12-FS-RELEQU.                                      
138900                                                                          
139000           WRITE REG-RELEQUIPO      FROM CAB006 AFTER 1.                  
139100           PERFORM 001-12-FS-RELEQU.                                      
139200                                                                          
139300           MOVE 8                   TO ACUM-LINHAS.                       
139400                                                                          
139500       051-00-FIM.                 EXIT.                                  
139600                                                                          
139700*================================================================*        
139800       052-00-QUEBRA-COMPANIA      SECTION.                               
139900*================================================================*        
140000           MOVE WS-CIA-ANT          TO TOT-CIA-ID.                        
140100           MOVE ACUM-CIA            TO TOT-CIA-QTD.                       
140200                                                                          
140300           WRITE REG-RELEQUIPO      FROM TOT-CIA AFTER 2.                 
140400           PERFORM 001-12-FS-RELEQU.                                      
140500                                                                          
140600           MOVE 0                   TO ACUM-CIA.                          
140700                                                                          
140800       052-00-FIM.                 EXIT.                                  
140900                                                                          
141000*================================================================*        
141100       053-00-CABECALHO-COMPANIA   SECTION.                               
141200*================================================================*        
141300           MOVE EQU-COMPANIA-ID     TO CAB005-CIA-ID.                     
141400           MOVE WS-CIA-NOMBRE       TO CAB005-CIA-NOMBRE.                 
141500                                                                          
141600           WRITE REG-RELEQUIPO      FROM CAB005 AFTER 2.                  
141700           PERFORM 001-12-FS-RELEQU.                                      
141800                                                                          
141900           WRITE REG-RELEQUIPO      FROM CAB006 AFTER 1.                  
142000           PERFORM 001-12-FS-RELEQU.                                      
142100                                                                          
142200           ADD 2                    TO ACUM-LINHAS.                       
142300                                                                          
142400       053-00-FIM.                 EXIT.                                  
142500                                                                          
142600*================================================================*        
142700       060-00-IMPRIMIR-TOTAIS      SECTION.                               
142800*================================================================*        
142900           IF NOT WS-PRIMEIRA-CIA                                         
143000               PERFORM 052-00-QUEBRA-COMPANIA.                            
143100                                                                          
143200           MOVE ACUM-LIDOS          TO TOT-GER1-LIDOS.                    
143300           MOVE ACUM-ACEITOS        TO TOT-GER2-ACE.                      
143400           MOVE ACUM-REJEITADOS     TO TOT-GER3-REJ.                      
143500                                                                          
143600           WRITE REG-RELEQUIPO      FROM TOT-GER1 AFTER 3.                
143700           PERFORM 001-12-FS-RELEQU.                                      
143800                                                                          
143900           WRITE REG-RELEQUIPO      FROM TOT-GER2 AFTER 1.                
144000           PERFORM 001-12-FS-RELEQU.                                      
144100                                                                          
144200           WRITE REG-RELEQUIPO      FROM TOT-GER3 AFTER 1.                
144300           PERFORM 001-12-FS-RELEQU.                                      
144400                                                                          
144500       060-00-FIM.                 EXIT.                                  
144600                                                                          
144700*================================================================*        
144800       090-00-FECHAR-ARQUIVOS      SECTION.                               
144900*================================================================*        
145000           MOVE FS-FECHAMENTO       TO FS-OPERACAO.                       
145100           CLOSE UBICAC                                                   
145200                 TIPEQU                                                   
145300                 COMPAN                                                   
145400                 TURNOX                                                   
145500                 BOMBER                                                   
145600                 VEICUL                                                   
145700                 RECURS                                                   
145800                 EQUIPO                                                   
145900                 EQUACE                                                   
146000                 EQUREJ                                                   
146100                 RELEQU.                                                  
146200           PERFORM 001-01-TESTAR-FS.                                      
146300                                                                          
146400           DISPLAY '* SRMEQU01 - PROGRAMA ENCERRADO CON EXITO *'.         
146500                                                                          
146600       090-00-FIM.                 EXIT.                                  
146700                                                                          
146800*================================================================*        
146900       900-00-ERRO                 SECTION.                               
147000*================================================================*        
147100           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO        
147200           DISPLAY '* FILE STATUS = ' FS-COD-STATUS                       
147300           DISPLAY '* PROGRAMA ENCERRADO'                                 
147400           STOP RUN.                                                      
147500                                                                          
147600       900-00-FIM.                 EXIT.                                  
