000100*----------------------------------------------------------------         
000200* LBOMBER   - LAYOUT DEL MAESTRO DE BOMBEROS (BOMBERO)                    
000300*             BOM-TEL-DESGLOSE ES UNA VISTA (REDEFINES) DEL               
000400*             TELEFONO EN PREFIJO (2 DIGITOS) + NUMERO (7                 
000500*             DIGITOS), USADA POR 004-02-VERIFICAR-DUPLICADO              
000600*             DE SRIBOM01 PARA DESPLEGAR EL TELEFONO REPETIDO.            
000700*----------------------------------------------------------------         
000800*   1995-03-08  RTORRES   TCK-1193  VERSION INICIAL DEL LAYOUT.           
000900*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
001000*   2026-08-05  PCONTRE   TCK-1234  SE ELIMINA BOM-NOMBRE-COM-            
001100*                                   PLETO (REDEFINIA SOLO EL              
001200*                                   PRIMER CAMPO DE NOMBRE Y NO           
001300*                                   SE USABA); SE AGREGA BOM-             
001400*                                   TEL-DESGLOSE PARA EL AVISO            
001500*                                   DE TELEFONO DUPLICADO.                
001600*----------------------------------------------------------------         
001700 01  REG-BOMBERO.                                                         
001800     05  BOM-ID               PIC 9(05).                                  
001900     05  BOM-NOMBRE           PIC X(50).                                  
002000     05  BOM-A-PATERNO        PIC X(50).                                  
002100     05  BOM-A-MATERNO        PIC X(50).                                  
002200     05  BOM-TELEFONO         PIC 9(09).                                  
002300     05  BOM-TEL-DESGLOSE REDEFINES BOM-TELEFONO.                         
002400         10  BOM-TEL-PREFIJO  PIC 9(02).                                  
002500         10  BOM-TEL-NUMERO   PIC 9(07).                                  
002600     05  FILLER               PIC X(05).                                  
