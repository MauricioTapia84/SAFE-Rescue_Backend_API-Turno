000100*----------------------------------------------------------------         
000200* LTURNOX   - LAYOUT DEL MAESTRO DE TURNOS (TURNO)                        
000300*             TUR-DURACION ES CAMPO DERIVADO: HORAS ENTERAS               
000400*             ENTRE TUR-FECHA-INICIO Y TUR-FECHA-FIN, TRUNCADO,           
000500*             RECALCULADO CADA VEZ QUE SE CARGA EL MAESTRO.               
000600*             TUR-FI-DESGLOSE Y TUR-FF-DESGLOSE SON VISTAS                
000700*             ALTERNATIVAS (REDEFINES) DE LAS FECHAS PARA                 
000800*             CALCULAR LA DIFERENCIA EN HORAS SIN FUNCTION.               
000900*----------------------------------------------------------------         
001000*   1995-03-07  RTORRES   TCK-1191  VERSION INICIAL DEL LAYOUT.           
001100*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
001200*----------------------------------------------------------------         
001300 01  REG-TURNO.                                                           
001400     05  TUR-ID               PIC 9(05).                                  
001500     05  TUR-NOMBRE           PIC X(50).                                  
001600     05  TUR-FECHA-INICIO     PIC 9(14).                                  
001700     05  TUR-FI-DESGLOSE REDEFINES TUR-FECHA-INICIO.                      
001800         10  TUR-FI-ANO       PIC 9(04).                                  
001900         10  TUR-FI-MES       PIC 9(02).                                  
002000         10  TUR-FI-DIA       PIC 9(02).                                  
002100         10  TUR-FI-HOR       PIC 9(02).                                  
002200         10  TUR-FI-MIN       PIC 9(02).                                  
002300         10  TUR-FI-SEG       PIC 9(02).                                  
002400     05  TUR-FECHA-FIN        PIC 9(14).                                  
002500     05  TUR-FF-DESGLOSE REDEFINES TUR-FECHA-FIN.                         
002600         10  TUR-FF-ANO       PIC 9(04).                                  
002700         10  TUR-FF-MES       PIC 9(02).                                  
002800         10  TUR-FF-DIA       PIC 9(02).                                  
002900         10  TUR-FF-HOR       PIC 9(02).                                  
003000         10  TUR-FF-MIN       PIC 9(02).                                  
003100         10  TUR-FF-SEG       PIC 9(02).                                  
003200     05  TUR-DURACION         PIC 9(02).                                  
003300     05  FILLER               PIC X(05).                                  
