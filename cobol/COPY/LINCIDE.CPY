000100*----------------------------------------------------------------         
000200* LINCIDE   - LAYOUT DE LA TRANSACCION DE INCIDENTES (INCIDENTE)          
000300*             VARIANTE DE LEQUIPO PARA EL MODULO DE INCIDENTES.           
000400*             INC-CANT-MIEMBROS E INC-LIDER SE AGREGARON PORQUE           
000500*             LA REGLA DE NEGOCIO LOS EXIGE AUNQUE EL LAYOUT              
000600*             ORIGINAL DEL API-INCIDENTES NO LOS TRAIA; SE                
000700*             ALINEAN CON EQU-CANT-MIEMBROS/EQU-LIDER DE EQUIPO.          
000800*             INC-RECURSO-ID (X3) SE AGREGO POR EL MISMO MOTIVO:          
000900*             LA REGLA EXIGE RESOLVER UNA LISTA DE RECURSOS Y EL          
001000*             LAYOUT ORIGINAL NO TRAIA CAMPO PARA ELLA.                   
001100*             INC-ASIG-R ES UNA VISTA (REDEFINES) DE LA LISTA DE          
001200*             RECURSOS COMO UN SOLO BLOQUE; SE USA EN SRMINC01,           
001300*             033-00-VALIDAR-RECURSOS-REF, PARA DESCARTAR DE UNA          
001400*             SOLA VEZ LOS TRES CASILLEROS SI TRAEN BASURA NO             
001500*             NUMERICA, ANTES DE RESOLVER CADA ID POR SEPARADO.           
001600*----------------------------------------------------------------         
001700*   1996-02-20  MESPINOZA TCK-1210  VERSION INICIAL DEL LAYOUT.           
001800*   1998-11-23  RTORRES   TCK-1240  AGREGADOS CANT-MIEMBROS,              
001900*                                   LIDER Y LISTA DE RECURSOS.            
002000*   2026-08-09  RTORRES   TCK-0996  SE DOCUMENTA EL USO REAL DE           
002100*                                   INC-ASIG-R (ANTES NO SE               
002200*                                   MENCIONABA EN ESTE LAYOUT).           
002300*----------------------------------------------------------------         
002400 01  REG-INCIDENTE.                                                       
002500     05  INC-ID               PIC 9(05).                                  
002600     05  INC-TITULO           PIC X(50).                                  
002700     05  INC-DETALLE          PIC X(100).                                 
002800     05  INC-TIPO-INC-ID      PIC 9(05).                                  
002900     05  INC-UBICACION-ID     PIC 9(05).                                  
003000     05  INC-CIUDADANO-ID     PIC 9(05).                                  
003100     05  INC-ESTADO-INC-ID    PIC 9(05).                                  
003200     05  INC-EQUIPO-ID        PIC 9(05).                                  
003300     05  INC-CANT-MIEMBROS    PIC 9(05).                                  
003400     05  INC-LIDER            PIC X(50).                                  
003500     05  INC-RECURSO-ID       PIC 9(05) OCCURS 3 TIMES.                   
003600     05  INC-ASIG-R REDEFINES INC-RECURSO-ID                              
003700                              PIC 9(15).                                  
003800     05  FILLER               PIC X(05).                                  
