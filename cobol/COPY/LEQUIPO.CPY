000100*----------------------------------------------------------------         
000200* LEQUIPO   - LAYOUT DE LA TRANSACCION DE EQUIPOS (EQUIPO)                
000300*             REGISTRO PRINCIPAL DEL PROCESO BATCH SRMEQU01.              
000400*             CADA EQUIPO LLEVA HASTA 3 VEHICULOS, 3 BOMBEROS             
000500*             Y 3 RECURSOS; UN ID EN CERO INDICA CASILLA VACIA.           
000600*----------------------------------------------------------------         
000700*   1995-03-09  RTORRES   TCK-1196  VERSION INICIAL DEL LAYOUT.           
000800*   1995-07-14  MESPINOZA TCK-1201  AGREGADAS LISTAS DE 3                 
000900*                                   VEHICULOS/BOMBEROS/RECURSOS.          
001000*   1998-11-09  MESPINOZA TCK-1233  FILLER DE RESERVA (4 BYTES,           
001100*                                   SOBRA DEL LARGO DE REGISTRO).         
001200*   2026-08-05  PCONTRE   TCK-1234  SE ELIMINA EQU-ASIG-R; LA             
001300*                                   VISTA REDEFINIA SOLO EL               
001400*                                   PRIMER CAMPO DE LA LISTA Y            
001500*                                   NUNCA SE USO DESDE NINGUN             
001600*                                   PROGRAMA.                             
001700*----------------------------------------------------------------         
001800 01  REG-EQUIPO.                                                          
001900     05  EQU-ID               PIC 9(05).                                  
002000     05  EQU-NOMBRE           PIC X(50).                                  
002100     05  EQU-CANT-MIEMBROS    PIC 9(02).                                  
002200     05  EQU-ESTADO           PIC X(01).                                  
002300         88  EQU-ACTIVO            VALUE 'A'.                             
002400         88  EQU-INACTIVO          VALUE 'I'.                             
002500     05  EQU-LIDER            PIC X(50).                                  
002600     05  EQU-TURNO-ID         PIC 9(05).                                  
002700     05  EQU-COMPANIA-ID      PIC 9(05).                                  
002800     05  EQU-TIPO-EQUIPO-ID   PIC 9(05).                                  
002900     05  EQU-VEHICULO-ID      PIC 9(05) OCCURS 3 TIMES.                   
003000     05  EQU-BOMBERO-ID       PIC 9(05) OCCURS 3 TIMES.                   
003100     05  EQU-RECURSO-ID       PIC 9(05) OCCURS 3 TIMES.                   
003200     05  FILLER               PIC X(04).                                  
