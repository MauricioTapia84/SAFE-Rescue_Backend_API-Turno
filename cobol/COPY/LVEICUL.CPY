000100*----------------------------------------------------------------         
000200* LVEICUL   - LAYOUT DEL MAESTRO DE VEHICULOS (VEHICULO)                  
000300*             VEH-CONDUCTOR PUEDE VENIR EN BLANCO (OPCIONAL).             
000400*----------------------------------------------------------------         
000500*   1995-03-08  RTORRES   TCK-1194  VERSION INICIAL DEL LAYOUT.           
000600*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
000700*----------------------------------------------------------------         
000800 01  REG-VEHICULO.                                                        
000900     05  VEH-ID               PIC 9(05).                                  
001000     05  VEH-MARCA            PIC X(50).                                  
001100     05  VEH-MODELO           PIC X(50).                                  
001200     05  VEH-PATENTE          PIC X(06).                                  
001300     05  VEH-CONDUCTOR        PIC X(50).                                  
001400     05  VEH-ESTADO           PIC X(50).                                  
001500     05  FILLER               PIC X(05).                                  
