000100*----------------------------------------------------------------         
000200* LRECHEQ   - LAYOUT DEL ARCHIVO DE EQUIPOS RECHAZADOS                    
000300*             EL REGISTRO DE EQUIPO ORIGINAL (172) MAS EL                 
000400*             MOTIVO DE RECHAZO DE LA PRIMERA REGLA QUE FALLO.            
000500*----------------------------------------------------------------         
000600*   1995-03-10  RTORRES   TCK-1197  VERSION INICIAL DEL LAYOUT.           
000700*----------------------------------------------------------------         
000800 01  REG-EQUIPO-RECHAZADO.                                                
000900     05  REJ-EQUIPO.                                                      
001000         10  REJ-ID               PIC 9(05).                              
001100         10  REJ-NOMBRE           PIC X(50).                              
001200         10  REJ-CANT-MIEMBROS    PIC 9(02).                              
001300         10  REJ-ESTADO           PIC X(01).                              
001400         10  REJ-LIDER            PIC X(50).                              
001500         10  REJ-TURNO-ID         PIC 9(05).                              
001600         10  REJ-COMPANIA-ID      PIC 9(05).                              
001700         10  REJ-TIPO-EQUIPO-ID   PIC 9(05).                              
001800         10  REJ-VEHICULO-ID      PIC 9(05) OCCURS 3 TIMES.               
001900         10  REJ-BOMBERO-ID       PIC 9(05) OCCURS 3 TIMES.               
002000         10  REJ-RECURSO-ID       PIC 9(05) OCCURS 3 TIMES.               
002100         10  FILLER               PIC X(04).                              
002200     05  REJ-MOTIVO           PIC X(80).                                  
