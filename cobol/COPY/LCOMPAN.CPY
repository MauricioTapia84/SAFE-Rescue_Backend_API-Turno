000100*----------------------------------------------------------------         
000200* LCOMPAN   - LAYOUT DEL MAESTRO DE COMPANIAS (COMPANIA)                  
000300*             REFERENCIA A LA UBICACION POR UBI-ID.  EL NOMBRE            
000400*             DE LA COMPANIA DEBE SER UNICO (REGLA VALIDADA EN            
000500*             SRMEQU01, 012-01-EMPILHAR-COMPANIA/012-02-                  
000600*             VERIFICAR-NOMBRE-UNICO, NO EN ESTE LAYOUT).                 
000700*----------------------------------------------------------------         
000800*   1995-03-06  RTORRES   TCK-1190  VERSION INICIAL DEL LAYOUT.           
000900*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
001000*   2026-08-09  RTORRES   TCK-0994  SE PRECISA EL COMENTARIO: LA          
001100*                                   UNICIDAD SI SE VALIDA (ANTES          
001200*                                   SOLO LO DECIA EL COMENTARIO,          
001300*                                   NO EL CODIGO).                        
001400*----------------------------------------------------------------         
001500 01  REG-COMPANIA.                                                        
001600     05  CIA-ID               PIC 9(05).                                  
001700     05  CIA-NOMBRE           PIC X(50).                                  
001800     05  CIA-UBI-ID           PIC 9(05).                                  
001900     05  FILLER               PIC X(05).                                  
