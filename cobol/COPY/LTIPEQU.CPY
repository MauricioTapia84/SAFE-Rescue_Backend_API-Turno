000100*----------------------------------------------------------------         
000200* LTIPEQU   - LAYOUT DEL MAESTRO DE TIPOS DE EQUIPO (TIPO-EQUIPO)         
000300*----------------------------------------------------------------         
000400*   1995-03-07  RTORRES   TCK-1192  VERSION INICIAL DEL LAYOUT.           
000500*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
000600*----------------------------------------------------------------         
000700 01  REG-TIPO-EQUIPO.                                                     
000800     05  TIP-ID               PIC 9(05).                                  
000900     05  TIP-NOMBRE           PIC X(50).                                  
001000     05  FILLER               PIC X(05).                                  
