000100*----------------------------------------------------------------         
000200* LUBICAC   - LAYOUT DEL MAESTRO DE UBICACIONES (UBICACION)               
000300*             UNA DIRECCION POR CUARTEL: CALLE, NUMERACION,               
000400*             COMUNA Y REGION.  USADO POR SRMEQU01 PARA VALIDAR           
000500*             LA UBICACION DE CADA COMPANIA.                              
000600*----------------------------------------------------------------         
000700*   1995-03-06  RTORRES   TCK-1190  VERSION INICIAL DEL LAYOUT.           
000800*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
000900*----------------------------------------------------------------         
001000 01  REG-UBICACION.                                                       
001100     05  UBI-ID               PIC 9(05).                                  
001200     05  UBI-CALLE            PIC X(50).                                  
001300     05  UBI-NUMERACION       PIC 9(05).                                  
001400     05  UBI-COMUNA           PIC X(50).                                  
001500     05  UBI-REGION           PIC X(50).                                  
001600     05  FILLER               PIC X(05).                                  
