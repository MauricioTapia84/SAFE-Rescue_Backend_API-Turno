000100*----------------------------------------------------------------         
000200* LCIUDAD   - LAYOUT DEL MAESTRO DE CIUDADANOS (CIUDADANO)                
000300*             SOLO SE NECESITA ID Y NOMBRE: EL ESPECIALISTA DE            
000400*             INCIDENTES SOLO EXIGE QUE EL ID DEL DENUNCIANTE             
000500*             EXISTA, NO VALIDA NINGUN OTRO CAMPO DEL CIUDADANO.          
000600*----------------------------------------------------------------         
000700*   1996-02-20  MESPINOZA TCK-1210  VERSION INICIAL DEL LAYOUT.           
000800*----------------------------------------------------------------         
000900 01  REG-CIUDADANO.                                                       
001000     05  CIU-ID               PIC 9(05).                                  
001100     05  CIU-NOMBRE           PIC X(50).                                  
001200     05  FILLER               PIC X(05).                                  
