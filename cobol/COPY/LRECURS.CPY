000100*----------------------------------------------------------------         
000200* LRECURS   - LAYOUT DEL MAESTRO DE RECURSOS MATERIALES (RECURSO)         
000300*----------------------------------------------------------------         
000400*   1995-03-08  RTORRES   TCK-1195  VERSION INICIAL DEL LAYOUT.           
000500*   1998-11-09  MESPINOZA TCK-1233  AGREGADO FILLER DE RESERVA.           
000600*----------------------------------------------------------------         
000700 01  REG-RECURSO.                                                         
000800     05  REC-ID               PIC 9(05).                                  
000900     05  REC-NOMBRE           PIC X(100).                                 
001000     05  REC-TIPO-RECURSO     PIC X(50).                                  
001100     05  REC-CANTIDAD         PIC 9(05).                                  
001200     05  FILLER               PIC X(05).                                  
