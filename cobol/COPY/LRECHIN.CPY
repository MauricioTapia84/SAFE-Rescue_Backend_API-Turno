000100*----------------------------------------------------------------         
000200* LRECHIN   - LAYOUT DEL ARCHIVO DE INCIDENTES RECHAZADOS                 
000300*             REGISTRO DE INCIDENTE ORIGINAL MAS EL MOTIVO DE             
000400*             RECHAZO DE LA PRIMERA REGLA QUE FALLO.                      
000500*----------------------------------------------------------------         
000600*   1996-02-20  MESPINOZA TCK-1210  VERSION INICIAL DEL LAYOUT.           
000700*----------------------------------------------------------------         
000800 01  REG-INCIDENTE-RECHAZADO.                                             
000900     05  RJI-INCIDENTE.                                                   
001000         10  RJI-ID               PIC 9(05).                              
001100         10  RJI-TITULO           PIC X(50).                              
001200         10  RJI-DETALLE          PIC X(100).                             
001300         10  RJI-TIPO-INC-ID      PIC 9(05).                              
001400         10  RJI-UBICACION-ID     PIC 9(05).                              
001500         10  RJI-CIUDADANO-ID     PIC 9(05).                              
001600         10  RJI-ESTADO-INC-ID    PIC 9(05).                              
001700         10  RJI-EQUIPO-ID        PIC 9(05).                              
001800         10  RJI-CANT-MIEMBROS    PIC 9(05).                              
001900         10  RJI-LIDER            PIC X(50).                              
002000         10  RJI-RECURSO-ID       PIC 9(05) OCCURS 3 TIMES.               
002100         10  FILLER               PIC X(05).                              
002200     05  RJI-MOTIVO           PIC X(80).                                  
