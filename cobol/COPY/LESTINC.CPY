000100*----------------------------------------------------------------         
000200* LESTINC   - LAYOUT DEL MAESTRO DE ESTADOS DE INCIDENTE                  
000300*             (ESTADO-INCIDENTE).  SOLO SE NECESITA ID Y NOMBRE           
000400*             PARA LA RESOLUCION DE REFERENCIA.                           
000500*----------------------------------------------------------------         
000600*   1996-02-20  MESPINOZA TCK-1210  VERSION INICIAL DEL LAYOUT.           
000700*----------------------------------------------------------------         
000800 01  REG-ESTADO-INCIDENTE.                                                
000900     05  EST-ID               PIC 9(05).                                  
001000     05  EST-NOMBRE           PIC X(50).                                  
001100     05  FILLER               PIC X(05).                                  
