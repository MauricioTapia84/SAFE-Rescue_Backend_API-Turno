000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    SRIBOM01.                                           
000300       AUTHOR.        RODRIGO TORRES VALDES.                              
000400       INSTALLATION.  CUERPO DE BOMBEROS - DEPTO DE SISTEMAS.             
000500       DATE-WRITTEN.  14/03/1995.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.                    
000800*----------------------------------------------------------------         
000900* CARGA DEL MAESTRO DE BOMBEROS A PARTIR DE LA PLANILLA RECIBIDA          
001000* DESDE LA DIRECCION NACIONAL (BOMFEED).  VALIDA NOMBRE, APELLIDO         
001100* PATERNO, APELLIDO MATERNO Y TELEFONO; LOS REGISTROS QUE NO              
001200* CUMPLEN SE OMITEN Y SE CUENTAN, NO SE GRABAN EN NINGUN ARCHIVO.         
001300* EL TELEFONO DEBE SER UNICO DENTRO DE LA PLANILLA; REPETIDOS SE          
001400* OMITEN TAMBIEN COMO SI FALLARAN LA VALIDACION.                          
001500*----------------------------------------------------------------         
001600*   FECHA       AUTOR      TICKET    DESCRIPCION                          
001700*----------------------------------------------------------------         
001800*   14/03/1995  RTORRES    TCK-0501  VERSION INICIAL DEL PROGRAMA.        
001900*   02/06/1995  RTORRES    TCK-0512  SE AGREGA CONTEO DE OMITIDOS.        
002000*   20/09/1996  LVERGARA   TCK-0560  CORRIGE CORTE DE NOMBRE EN           
002100*                                    REGISTROS CON ACENTOS.               
002200*   04/11/1998  MESPINOZA  TCK-0599  REVISION ANO 2000: NINGUN            
002300*                                    CAMPO DE FECHA EN ESTE               
002400*                                    PROGRAMA, SIN CAMBIOS.               
002500*   18/01/1999  MESPINOZA  TCK-0605  PRUEBAS ANO 2000 EJECUTADAS          
002600*                                    SIN HALLAZGOS.                       
002700*   10/05/2001  PCONTRE    TCK-0710  SE AGREGA VALIDACION DE              
002800*                                    TELEFONO UNICO (TABLA EN             
002900*                                    MEMORIA, BUSQUEDA LINEAL).           
003000*   22/08/2004  PCONTRE    TCK-0781  SE AMPLIA TELEFONO DE 8 A 9          
003100*                                    DIGITOS POR NUEVO PLAN DE            
003200*                                    NUMERACION.                          
003300*   30/03/2010  LVERGARA   TCK-0955  SE INDEPENDIZA DEL ANTIGUO           
003400*                                    CADASTRO UNICO; AHORA GENERA         
003500*                                    SU PROPIO MAESTRO BOMBERO.           
003600*   14/01/2026  MESPINOZA  TCK-1233  REVISION GENERAL DE LAYOUTS          
003700*                                    (VER LBOMBER.CPY).                   
003800*   05/08/2026  PCONTRE    TCK-0991  SE QUITA CLASE SOLO-DIGITOS Y        
003900*                                    MODO DETALLE (UPSI-0), AMBOS         
004000*                                    SIN USO REAL; LA VALIDACION          
004100*                                    DE TELEFONO QUEDA CUBIERTA           
004200*                                    SOLO POR NUMERIC, COMO               
004300*                                    CORRESPONDE.                         
004400*   05/08/2026  PCONTRE    TCK-0993  SE AGREGA TB-TELEFONOS-R PARA        
004500*                                    PONER EN CEROS LA TABLA DE           
004600*                                    TELEFONOS ANTES DE CARGAR LA         
004700*                                    PLANILLA; SE VALIDA QUE EL           
004800*                                    RELOJ DEL SISTEMA (WS-DATA-          
004900*                                    HORA-NUM) SEA MAYOR A CERO AL        
005000*                                    ABRIR; EL AVISO DE TELEFONO          
005100*                                    DUPLICADO AHORA MUESTRA EL           
005200*                                    PREFIJO Y EL NUMERO POR              
005300*                                    SEPARADO (VER LBOMBER.CPY).          
005400*   09/08/2026  MESPINOZA  TCK-0995  SE AGREGA SPECIAL-NAMES CON          
005500*                                    UPSI-0 PARA MODO SIMULACION          
005600*                                    (NO GRABA BOMBERO.TXT, SOLO          
005700*                                    INFORMA POR CONSOLA); SE             
005800*                                    ACTIVA DESDE EL JCL SIN              
005900*                                    RECOMPILAR EL PROGRAMA.              
006000*----------------------------------------------------------------         
006100       ENVIRONMENT    DIVISION.                                           
006200       CONFIGURATION  SECTION.                                            
006300       SPECIAL-NAMES.                                                     
006400           UPSI-0            ON  STATUS IS SW-SIMULACION-ON               
006500                              OFF STATUS IS SW-SIMULACION-OFF.            
006600*                                                                         
006700       INPUT-OUTPUT   SECTION.                                            
006800       FILE-CONTROL.                                                      
006900*                                                                         
007000           SELECT     BOMFEED     ASSIGN TO DISK                          
007100                                  ORGANIZATION LINE SEQUENTIAL            
007200                                  ACCESS SEQUENTIAL                       
007300                                  FILE STATUS FS-BOMFEED.                 
007400*                                                                         
007500           SELECT     BOMBERO     ASSIGN TO DISK                          
007600                                  ORGANIZATION LINE SEQUENTIAL            
007700                                  ACCESS SEQUENTIAL                       
007800                                  FILE STATUS FS-BOMBERO.                 
007900*                                                                         
008000       DATA           DIVISION.                                           
008100       FILE           SECTION.                                            
008200*                                                                         
008300       FD BOMFEED                                                         
008400           RECORD     CONTAINS    169 CHARACTERS                          
008500           RECORDING  MODE        IS F                                    
008600           LABEL      RECORD      IS STANDARD                             
008700           DATA       RECORD      IS REG-BOMFEED                          
008800          VALUE OF FILE-ID IS "ARQUIVOS/BOMBFEED.TXT".                    
008900       01 REG-BOMFEED.                                                    
009000           COPY LBOMBER REPLACING REG-BOMBERO BY REG-BOMFEED              
009100                                  BOM- BY BMF-.                           
009200*                                                                         
009300       FD BOMBERO                                                         
009400           RECORD     CONTAINS    169 CHARACTERS                          
009500           RECORDING  MODE        IS F                                    
009600           LABEL      RECORD      IS STANDARD                             
009700           DATA       RECORD      IS REG-BOMBERO                          
009800          VALUE OF FILE-ID IS "ARQUIVOS/BOMBERO.TXT".                     
009900       01 REG-BOMBERO.                                                    
010000           COPY LBOMBER.                                                  
010100*                                                                         
010200       WORKING-STORAGE SECTION.                                           
010300*                                                                         
010400*  AREA PARA OBTER FECHA Y HORA DEL PROCESO                               
010500*                                                                         
010600       01 WS-DATA-HORARIO-SYS.                                            
010700          05 WS-DATA-SYS.                                                 
010800             10 WS-ANO-SYS        PIC 9(04).                              
010900             10 WS-MES-SYS        PIC 9(02).                              
011000             10 WS-DIA-SYS        PIC 9(02).                              
011100          05 WS-HORARIO-SYS.                                              
011200             10 WS-HOR-SYS        PIC 9(02).                              
011300             10 WS-MIN-SYS        PIC 9(02).                              
011400          05 FILLER               PIC X(09).                              
011500       01 WS-DATA-HORA-NUM REDEFINES WS-DATA-HORARIO-SYS                  
011600                              PIC 9(15).                                  
011700*                                                                         
011800*  ACUMULADORES                                                           
011900*                                                                         
012000       77 ACUM-LIDOS              PIC 9(05) COMP VALUE ZERO.              
012100       77 ACUM-CARGADOS           PIC 9(05) COMP VALUE ZERO.              
012200       77 ACUM-OMITIDOS           PIC 9(05) COMP VALUE ZERO.              
012300       77 WS-QTD-TEL              PIC 9(05) COMP VALUE ZERO.              
012400*                                                                         
012500*  TABLA DE TELEFONOS YA CARGADOS (VERIFICACION DE UNICIDAD)              
012600*                                                                         
012700       01 TB-TELEFONOS.                                                   
012800          05 TB-TEL               PIC 9(09) OCCURS 5000 TIMES             
012900                                  INDEXED BY IX-TEL.                      
013000          05 FILLER               PIC X(01).                              
013100*                                                                         
013200*  TB-TELEFONOS-R ES UNA VISTA (REDEFINES) DE LA TABLA ANTERIOR           
013300*  COMO UN SOLO BLOQUE; SE USA PARA DEJARLA EN CEROS ANTES DE             
013400*  CARGAR LA PLANILLA, SIN DEPENDER DEL VALOR INICIAL DEFAULT.            
013500*                                                                         
013600       01 TB-TELEFONOS-R REDEFINES TB-TELEFONOS.                          
013700          05 TB-TEL-BLOCO          PIC X(45001).                          
013800*                                                                         
013900*  INDICADORES (BANDERAS DE VALIDACION)                                   
014000*                                                                         
014100       77 WS-BOM-SW               PIC X VALUE 'S'.                        
014200          88 WS-BOM-VALIDO             VALUE 'S'.                         
014300          88 WS-BOM-INVALIDO           VALUE 'N'.                         
014400       77 WS-TEL-SW               PIC X VALUE 'N'.                        
014500          88 WS-TEL-DUPLICADO          VALUE 'S'.                         
014600          88 WS-TEL-NO-DUPLICADO       VALUE 'N'.                         
014700*                                                                         
014800* FILE STATUS                                                             
014900*                                                                         
015000       77 FS-BOMFEED              PIC X(02) VALUE SPACES.                 
015100       77 FS-BOMBERO              PIC X(02) VALUE SPACES.                 
015200       77 FS-COD-STATUS           PIC X(02) VALUE SPACES.                 
015300       77 FS-ARQUIVO              PIC X(08) VALUE SPACES.                 
015400       77 FS-OPERACAO             PIC X(13) VALUE SPACES.                 
015500       77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.          
015600       77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.           
015700       77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.          
015800       77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.        
015900*                                                                         
016000       PROCEDURE      DIVISION.                                           
016100                                                                          
016200*================================================================*        
016300       000-00-INICIO              SECTION.                                
016400*================================================================*        
016500           PERFORM 001-00-ABRIR-ARQUIVOS.                                 
016600           PERFORM 002-00-OBTER-DATA-HORA.                                
016700           PERFORM 003-00-VER-ARQ-VAZIO.                                  
016800           PERFORM 004-00-TRATAR-BOMFEED                                  
016900               UNTIL FS-BOMFEED  EQUAL '10'.                              
017000           PERFORM 005-00-IMPRIMIR-TOTAIS.                                
017100           PERFORM 006-00-FECHAR-ARQUIVOS.                                
017200           STOP RUN.                                                      
017300                                                                          
017400*================================================================*        
017500       001-00-ABRIR-ARQUIVOS      SECTION.                                
017600*================================================================*        
017700           MOVE ZEROS             TO TB-TEL-BLOCO.                        
017800                                                                          
017900           MOVE FS-ABERTURA       TO FS-OPERACAO.                         
018000           OPEN INPUT  BOMFEED                                            
018100                OUTPUT BOMBERO.                                           
018200           PERFORM 001-01-TESTAR-FS.                                      
018300                                                                          
018400       001-00-FIM.                EXIT.                                   
018500                                                                          
018600*================================================================*        
018700       001-01-TESTAR-FS           SECTION.                                
018800*================================================================*        
018900           PERFORM 001-02-FS-BOMFEED.                                     
019000           PERFORM 001-03-FS-BOMBERO.                                     
019100                                                                          
019200       001-01-FIM.                EXIT.                                   
019300                                                                          
019400*================================================================*        
019500       001-02-FS-BOMFEED          SECTION.                                
019600*================================================================*        
019700           MOVE 'BOMFEED'         TO FS-ARQUIVO.                          
019800           MOVE FS-BOMFEED        TO FS-COD-STATUS.                       
019900                                                                          
020000           IF FS-BOMFEED NOT EQUAL '00' AND '10'                          
020100               PERFORM 900-00-ERRO.                                       
020200                                                                          
020300       001-02-FIM.                EXIT.                                   
020400                                                                          
020500*================================================================*        
020600       001-03-FS-BOMBERO          SECTION.                                
020700*================================================================*        
020800           MOVE 'BOMBERO'         TO FS-ARQUIVO.                          
020900           MOVE FS-BOMBERO        TO FS-COD-STATUS.                       
021000                                                                          
021100           IF FS-BOMBERO NOT EQUAL '00' AND '10'                          
021200               PERFORM 900-00-ERRO.                                       
021300                                                                          
021400       001-03-FIM.                EXIT.                                   
021500                                                                          
021600*================================================================*        
021700       002-00-OBTER-DATA-HORA     SECTION.                                
021800*================================================================*        
021900           MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.             
022000                                                                          
022100           IF WS-DATA-HORA-NUM NOT GREATER ZERO                           
022200               DISPLAY '* RELOJ DEL SISTEMA INVALIDO *'                   
022300               PERFORM 900-00-ERRO.                                       
022400                                                                          
022500           DISPLAY '* SRIBOM01 - CARGA DEL MAESTRO DE BOMBEROS *'.        
022600           DISPLAY '* INICIO    : ' WS-DIA-SYS '/' WS-MES-SYS             
022700                   '/' WS-ANO-SYS ' ' WS-HOR-SYS ':' WS-MIN-SYS.          
022800                                                                          
022900       002-00-FIM.                EXIT.                                   
023000                                                                          
023100*================================================================*        
023200       003-00-VER-ARQ-VAZIO       SECTION.                                
023300*================================================================*        
023400           PERFORM 003-01-LER-BOMFEED.                                    
023500                                                                          
023600           IF FS-BOMFEED EQUAL '10'                                       
023700               DISPLAY '* ARQUIVO BOMFEED VAZIO  *'                       
023800               DISPLAY '* PROGRAMA ENCERRADO     *'                       
023900               PERFORM 006-00-FECHAR-ARQUIVOS                             
024000               STOP RUN.                                                  
024100                                                                          
024200       003-00-FIM.                EXIT.                                   
024300                                                                          
024400*================================================================*        
024500       003-01-LER-BOMFEED         SECTION.                                
024600*================================================================*        
024700           MOVE FS-LEITURA        TO FS-OPERACAO.                         
024800           READ BOMFEED.                                                  
024900                                                                          
025000           IF FS-BOMFEED NOT EQUAL '10'                                   
025100               PERFORM 001-02-FS-BOMFEED.                                 
025200                                                                          
025300       003-01-FIM.                EXIT.                                   
025400                                                                          
025500*================================================================*        
025600       004-00-TRATAR-BOMFEED      SECTION.                                
025700*================================================================*        
025800           MOVE FS-GRAVACAO       TO FS-OPERACAO.                         
025900                                                                          
026000           PERFORM 004-01-VALIDAR-BOMFEED.                                
026100                                                                          
026200           IF WS-BOM-VALIDO                                               
026300               PERFORM 004-02-VERIFICAR-DUPLICADO                         
026400               IF WS-TEL-DUPLICADO                                        
026500                   ADD 1          TO ACUM-OMITIDOS                        
026600               ELSE                                                       
026700                   PERFORM 004-03-GRAVAR-BOMBERO                          
026800                   ADD 1          TO ACUM-CARGADOS                        
026900           ELSE                                                           
027000               ADD 1              TO ACUM-OMITIDOS.                       
027100                                                                          
027200           ADD 1                  TO ACUM-LIDOS.                          
027300                                                                          
027400           PERFORM 003-01-LER-BOMFEED.                                    
027500                                                                          
027600       004-00-FIM.                EXIT.                                   
027700                                                                          
027800*================================================================*        
027900       004-01-VALIDAR-BOMFEED     SECTION.                                
028000*================================================================*        
028100           SET WS-BOM-VALIDO      TO TRUE.                                
028200                                                                          
028300           IF BMF-NOMBRE     EQUAL SPACES                                 
028400               SET WS-BOM-INVALIDO TO TRUE                                
028500           ELSE IF BMF-A-PATERNO EQUAL SPACES                             
028600               SET WS-BOM-INVALIDO TO TRUE                                
028700           ELSE IF BMF-A-MATERNO EQUAL SPACES                             
028800               SET WS-BOM-INVALIDO TO TRUE                                
028900           ELSE IF BMF-TELEFONO NOT NUMERIC                               
029000               SET WS-BOM-INVALIDO TO TRUE                                
029100           ELSE IF BMF-TELEFONO EQUAL ZEROS                               
029200               SET WS-BOM-INVALIDO TO TRUE.                               
029300                                                                          
029400       004-01-FIM.                EXIT.                                   
029500                                                                          
029600*================================================================*        
029700       004-02-VERIFICAR-DUPLICADO SECTION.                                
029800*================================================================*        
029900           SET WS-TEL-NO-DUPLICADO TO TRUE.                               
030000                                                                          
030100           IF WS-QTD-TEL GREATER 0                                        
030200               SET IX-TEL         TO 1                                    
030300               SEARCH TB-TEL                                              
030400                   AT END                                                 
030500                       NEXT SENTENCE                                      
030600                   WHEN TB-TEL (IX-TEL) EQUAL BMF-TELEFONO                
030700                       SET WS-TEL-DUPLICADO TO TRUE                       
030800                       DISPLAY '* TELEFONO DUPLICADO: '                   
030900                               BMF-TEL-PREFIJO '-' BMF-TEL-NUMERO.        
031000                                                                          
031100       004-02-FIM.                EXIT.                                   
031200                                                                          
031300*================================================================*        
031400       004-03-GRAVAR-BOMBERO      SECTION.                                
031500*================================================================*        
031600           MOVE BMF-ID             TO BOM-ID.                             
031700           MOVE BMF-NOMBRE         TO BOM-NOMBRE.                         
031800           MOVE BMF-A-PATERNO      TO BOM-A-PATERNO.                      
031900           MOVE BMF-A-MATERNO      TO BOM-A-MATERNO.                      
032000           MOVE BMF-TELEFONO       TO BOM-TELEFONO.                       
032100                                                                          
032200           ADD 1                   TO WS-QTD-TEL.                         
032300           MOVE BMF-TELEFONO       TO TB-TEL (WS-QTD-TEL).                
032400                                                                          
032500           IF SW-SIMULACION-ON                                            
032600               DISPLAY '* SIMULACION - NO SE GRABA: ' BOM-ID              
032700           ELSE                                                           
032800               WRITE REG-BOMBERO                                          
032900               PERFORM 001-03-FS-BOMBERO.                                 
033000                                                                          
033100       004-03-FIM.                EXIT.                                   
033200                                                                          
033300*================================================================*        
033400       005-00-IMPRIMIR-TOTAIS     SECTION.                                
033500*================================================================*        
033600           DISPLAY '* TOTAL LEIDOS    = ' ACUM-LIDOS.                     
033700           DISPLAY '* TOTAL CARGADOS  = ' ACUM-CARGADOS.                  
033800           DISPLAY '* TOTAL OMITIDOS  = ' ACUM-OMITIDOS.                  
033900                                                                          
034000       005-00-FIM.                EXIT.                                   
034100                                                                          
034200*================================================================*        
034300       006-00-FECHAR-ARQUIVOS     SECTION.                                
034400*================================================================*        
034500           MOVE FS-FECHAMENTO     TO FS-OPERACAO.                         
034600           CLOSE BOMFEED                                                  
034700                 BOMBERO.                                                 
034800           PERFORM 001-01-TESTAR-FS.                                      
034900                                                                          
035000           DISPLAY '* SRIBOM01 - PROGRAMA ENCERRADO CON EXITO *'.         
035100                                                                          
035200       006-00-FIM.                EXIT.                                   
035300                                                                          
035400*================================================================*        
035500       900-00-ERRO                SECTION.                                
035600*================================================================*        
035700           DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO        
035800           DISPLAY '* FILE STATUS = ' FS-COD-STATUS                       
035900           DISPLAY '* PROGRAMA ENCERRADO'                                 
036000           STOP RUN.                                                      
036100                                                                          
036200       900-00-FIM.                EXIT.                                   
